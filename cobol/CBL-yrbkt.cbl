000100*================================================================*        
000110* PROGRAM NAME:     YRBKT                                                 
000120* ORIGINAL AUTHOR:  M. FARR                                               
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR       REQUEST      DESCRIPTION                         
000160* --------- ------------ ------------ --------------------------          
000170* 09/14/89  M.FARR       CR-0338      INITIAL VERSION - GENERIC           
000180*                                     YEAR/COUNT BUCKETING UTILITY        
000190*                                     PULLED OUT OF THE SRCHYRA           
000200*                                     ONE-OFF SO OTHER FEEDS COULD        
000210*                                     REUSE THE SAME BUCKET MATH          
000220*                                     WITHOUT THE THREE-EXTRACT           
000230*                                     FAN-IN.                             
000240* 03/02/91  M.FARR       CR-0388      TAIL YEARS AT OR PAST THE           
000250*                                     STOP YEAR NO LONGER OPEN A          
000260*                                     NEW BUCKET - THEY FALL INTO         
000270*                                     WHATEVER BUCKET WAS LAST            
000280*                                     REACHED.                            
000290* 11/30/98  K.BIRD       Y2K-0037     REVIEWED FOR YEAR-2000 -            
000300*                                     YEAR TOKEN IS COMPARED AS A         
000310*                                     4-DIGIT NUMBER, NOT AS TEXT,        
000320*                                     NO CHANGE REQUIRED.                 
000330* 08/09/03  S.WHITLEY    REQ-0834     PERFORM/GO TO STANDARDS             
000340*                                     CLEANUP - NO INLINE PERFORM.        
000350*================================================================*        
000360 IDENTIFICATION DIVISION.                                                 
000370 PROGRAM-ID.    YRBKT.                                                    
000380 AUTHOR.        M. FARR.                                                  
000390 INSTALLATION.  FAMILY DATA SYSTEMS BUREAU.                               
000400 DATE-WRITTEN.  09/14/89.                                                 
000410 DATE-COMPILED.                                                           
000420 SECURITY.      NON-CONFIDENTIAL.                                         
000430*================================================================*        
000440* YRBKT IS A GENERIC UTILITY - IT IS NOT PART OF THE THREE-               
000450* EXTRACT SEARCH-YEAR FAN-IN.  IT READS ANY "YEAR,COUNT" FEED             
000460* THAT IS ALREADY SORTED ASCENDING BY YEAR AND ROLLS IT UP INTO           
000470* "BUCKET,SUM" LINES, BUCKET SIZE 20 YEARS, STOPPING THE BUCKET           
000480* ADVANCE AT STOP-YEAR 2050 SO TAIL YEARS DO NOT OPEN NEW ROWS.           
000490* NO HEADER LINE IS WRITTEN TO THE OUTPUT.                                
000500*================================================================*        
000510 ENVIRONMENT DIVISION.                                                    
000520 CONFIGURATION SECTION.                                                   
000530 SOURCE-COMPUTER.  IBM-4341.                                              
000540 OBJECT-COMPUTER.  IBM-4341.                                              
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM                                                   
000570     UPSI-0 ON STATUS IS WS-DEBUG-ON                                      
000580            OFF STATUS IS WS-DEBUG-OFF.                                   
000590 INPUT-OUTPUT SECTION.                                                    
000600 FILE-CONTROL.                                                            
000610     SELECT YEAR-COUNT-IN-FILE  ASSIGN TO YCIND                           
000620            ORGANIZATION IS SEQUENTIAL                                    
000630            FILE STATUS IS FS-YRCNT-IN.                                   
000640     SELECT BUCKET-OUT-FILE     ASSIGN TO YCOUTD                          
000650            ORGANIZATION IS SEQUENTIAL                                    
000660            FILE STATUS IS FS-YRCNT-OUT.                                  
000670*                                                                         
000680 DATA DIVISION.                                                           
000690 FILE SECTION.                                                            
000700 FD  YEAR-COUNT-IN-FILE                                                   
000710     RECORDING MODE IS F.                                                 
000720 01  YEAR-COUNT-IN-LINE         PIC X(80).                                
000730*                                                                         
000740 FD  BUCKET-OUT-FILE                                                      
000750     RECORDING MODE IS F.                                                 
000760 01  BUCKET-OUT-LINE            PIC X(80).                                
000770*                                                                         
000780 WORKING-STORAGE SECTION.                                                 
000790 COPY SCNWORK.                                                            
000800*                                                                         
000810 01  WS-FILE-STATUS-GROUP.                                                
000820     05  FS-YRCNT-IN            PIC X(02).                                
000830         88  FS-YRCNT-IN-OK             VALUE '00'.                       
000840     05  FS-YRCNT-OUT           PIC X(02).                                
000850         88  FS-YRCNT-OUT-OK            VALUE '00'.                       
000860     05  FILLER                 PIC X(06).                                
000870*                                                                         
000880 01  WS-FILE-STATUS-GROUP-R REDEFINES WS-FILE-STATUS-GROUP.               
000890     05  FS-ALL-STATUS-CODES    PIC X(04).                                
000900     05  FILLER                 PIC X(06).                                
000910*                                                                         
000920 01  WS-EOF-SWITCHES.                                                     
000930     05  WS-YRCNT-EOF-SW        PIC X(01)   VALUE 'N'.                    
000940         88  YRCNT-IN-EOF               VALUE 'Y'.                        
000950     05  FILLER                 PIC X(05).                                
000960*                                                                         
000970 01  WS-YRCNT-REC.                                                        
000980     05  YRCNT-YEAR-RAW         PIC X(09).                                
000990     05  YRCNT-COUNT-RAW        PIC X(09).                                
001000*                                                                         
001010 01  WS-YRCNT-REC-R REDEFINES WS-YRCNT-REC.                               
001020     05  WS-YRCNT-ALL-TEXT      PIC X(18).                                
001030*                                                                         
001040 01  WS-CONSTANTS.                                                        
001050     05  WS-BUCKET-SIZE         PIC 9(04)   COMP VALUE 20.                
001060     05  WS-STOP-YEAR           PIC 9(04)   COMP VALUE 2050.              
001070     05  FILLER                 PIC X(05).                                
001080*                                                                         
001090 77  WS-STR-PTR                 PIC 9(02)   COMP.                         
001100*                                                                         
001110 01  WS-WORK-FIELDS.                                                      
001120     05  WS-CURRENT-BUCKET      PIC 9(04)   COMP VALUE 0.                 
001130     05  WS-NEXT-BOUNDARY       PIC 9(04)   COMP VALUE 20.                
001140     05  WS-RUNNING-SUM         PIC 9(09)   VALUE 0.                      
001150     05  WS-YEAR-NUM            PIC 9(04)   COMP.                         
001160     05  WS-EDIT-NUM            PIC 9(09).                                
001170     05  WS-EDIT-START          PIC 9(02)   COMP.                         
001180     05  WS-EDIT-LEN            PIC 9(02)   COMP.                         
001190     05  FILLER                 PIC X(05).                                
001200*                                                                         
001210 01  WS-EDIT-TEXT                       PIC Z(8)9.                        
001220*                                                                         
001230 01  WS-OUTPUT-LINE                     PIC X(80).                        
001240*                                                                         
001250 PROCEDURE DIVISION.                                                      
001260*                                                                         
001270 0000-MAIN-PROCESSING.                                                    
001280     IF WS-DEBUG-ON                                                       
001290         DISPLAY 'YRBKT - DEBUG SWITCH (UPSI-0) IS ON'                    
001300     END-IF.                                                              
001310     PERFORM 2000-OPEN-FILES THRU 2000-OPEN-FILES-EXIT.                   
001320     PERFORM 4050-READ-HEADER THRU 4050-READ-HEADER-EXIT.                 
001330     PERFORM 4100-READ-YRCNT-RECORD THRU                                  
001340             4100-READ-YRCNT-RECORD-EXIT.                                 
001350     PERFORM 4200-PROCESS-YRCNT-RECORD THRU                               
001360             4200-PROCESS-YRCNT-RECORD-EXIT                               
001370             UNTIL YRCNT-IN-EOF.                                          
001380     IF WS-RUNNING-SUM GREATER THAN ZERO                                  
001390         PERFORM 5600-WRITE-BUCKET-LINE THRU                              
001400                 5600-WRITE-BUCKET-LINE-EXIT                              
001410     END-IF.                                                              
001420     PERFORM 6000-CLOSE-FILES THRU 6000-CLOSE-FILES-EXIT.                 
001430     GOBACK.                                                              
001440*                                                                         
001450 2000-OPEN-FILES.                                                         
001460     OPEN INPUT YEAR-COUNT-IN-FILE.                                       
001470     OPEN OUTPUT BUCKET-OUT-FILE.                                         
001480 2000-OPEN-FILES-EXIT.                                                    
001490     EXIT.                                                                
001500*                                                                         
001510 4050-READ-HEADER.                                                        
001520     READ YEAR-COUNT-IN-FILE                                              
001530         AT END SET YRCNT-IN-EOF TO TRUE                                  
001540     END-READ.                                                            
001550 4050-READ-HEADER-EXIT.                                                   
001560     EXIT.                                                                
001570*                                                                         
001580 4100-READ-YRCNT-RECORD.                                                  
001590     READ YEAR-COUNT-IN-FILE                                              
001600         AT END                                                           
001610             SET YRCNT-IN-EOF TO TRUE                                     
001620             GO TO 4100-READ-YRCNT-RECORD-EXIT                            
001630     END-READ.                                                            
001640     MOVE SPACE TO WS-YRCNT-REC.                                          
001650     UNSTRING YEAR-COUNT-IN-LINE DELIMITED BY ','                         
001660         INTO YRCNT-YEAR-RAW YRCNT-COUNT-RAW.                             
001670 4100-READ-YRCNT-RECORD-EXIT.                                             
001680     EXIT.                                                                
001690*                                                                         
001700*----------------------------------------------------------------*        
001710* 4200-PROCESS-YRCNT-RECORD  --  ADVANCE THE BUCKET AS MANY TIMES         
001720* AS NEEDED BEFORE FOLDING THIS RECORD'S COUNT INTO THE RUNNING           
001730* SUM, THEN READ THE NEXT RECORD.                                         
001740*----------------------------------------------------------------*        
001750 4200-PROCESS-YRCNT-RECORD.                                               
001760     PERFORM 5100-SCAN-YEAR THRU 5100-SCAN-YEAR-EXIT.                     
001770     PERFORM 5300-ADVANCE-BUCKET THRU 5300-ADVANCE-BUCKET-EXIT            
001780             UNTIL WS-YEAR-NUM NOT GREATER THAN WS-NEXT-BOUNDARY          
001790             OR WS-YEAR-NUM NOT LESS THAN WS-STOP-YEAR.                   
001800     PERFORM 5200-SCAN-COUNT THRU 5200-SCAN-COUNT-EXIT.                   
001810     ADD WS-SCAN-NUM TO WS-RUNNING-SUM.                                   
001820     PERFORM 4100-READ-YRCNT-RECORD THRU                                  
001830             4100-READ-YRCNT-RECORD-EXIT.                                 
001840 4200-PROCESS-YRCNT-RECORD-EXIT.                                          
001850     EXIT.                                                                
001860*                                                                         
001870*----------------------------------------------------------------*        
001880* 5100-SCAN-YEAR / 5200-SCAN-COUNT  --  SAME SCAN-LENGTH, THEN            
001890* JUSTIFIED-RIGHT, THEN ZERO-FILL TECHNIQUE USED THROUGHOUT THE           
001900* SEARCH-YEAR CHART PROGRAMS - NO NUMVAL NEEDED.                          
001910*----------------------------------------------------------------*        
001920 5100-SCAN-YEAR.                                                          
001930     MOVE YRCNT-YEAR-RAW TO WS-SCAN-SOURCE.                               
001940     PERFORM 5110-SCAN-AND-CONVERT THRU                                   
001950             5110-SCAN-AND-CONVERT-EXIT.                                  
001960     MOVE WS-SCAN-NUM TO WS-YEAR-NUM.                                     
001970 5100-SCAN-YEAR-EXIT.                                                     
001980     EXIT.                                                                
001990*                                                                         
002000 5200-SCAN-COUNT.                                                         
002010     MOVE YRCNT-COUNT-RAW TO WS-SCAN-SOURCE.                              
002020     PERFORM 5110-SCAN-AND-CONVERT THRU                                   
002030             5110-SCAN-AND-CONVERT-EXIT.                                  
002040 5200-SCAN-COUNT-EXIT.                                                    
002050     EXIT.                                                                
002060*                                                                         
002070 5110-SCAN-AND-CONVERT.                                                   
002080     MOVE 0 TO WS-SCAN-LEN.                                               
002090     PERFORM 5120-COUNT-SCAN-DIGIT THRU                                   
002100             5120-COUNT-SCAN-DIGIT-EXIT                                   
002110             VARYING WS-SCAN-POS FROM 1 BY 1                              
002120             UNTIL WS-SCAN-POS GREATER THAN 9                             
002130             OR WS-SCAN-SOURCE (WS-SCAN-POS:1) = SPACE.                   
002140     IF WS-SCAN-LEN = 0                                                   
002150         MOVE 0 TO WS-SCAN-NUM                                            
002160     ELSE                                                                 
002170         MOVE SPACE TO WS-SCAN-VALUE                                      
002180         MOVE WS-SCAN-SOURCE (1:WS-SCAN-LEN) TO WS-SCAN-JUST              
002190         INSPECT WS-SCAN-JUST REPLACING LEADING SPACE BY '0'              
002200     END-IF.                                                              
002210 5110-SCAN-AND-CONVERT-EXIT.                                              
002220     EXIT.                                                                
002230*                                                                         
002240 5120-COUNT-SCAN-DIGIT.                                                   
002250     ADD 1 TO WS-SCAN-LEN.                                                
002260 5120-COUNT-SCAN-DIGIT-EXIT.                                              
002270     EXIT.                                                                
002280*                                                                         
002290*----------------------------------------------------------------*        
002300* 5300-ADVANCE-BUCKET  --  WRITE THE CURRENT BUCKET'S LINE, THEN          
002310* SLIDE BOTH BOUNDARIES FORWARD ONE BUCKET-SIZE AND RESET THE SUM.        
002320*----------------------------------------------------------------*        
002330 5300-ADVANCE-BUCKET.                                                     
002340     PERFORM 5600-WRITE-BUCKET-LINE THRU                                  
002350             5600-WRITE-BUCKET-LINE-EXIT.                                 
002360     ADD WS-BUCKET-SIZE TO WS-CURRENT-BUCKET.                             
002370     ADD WS-BUCKET-SIZE TO WS-NEXT-BOUNDARY.                              
002380     MOVE 0 TO WS-RUNNING-SUM.                                            
002390 5300-ADVANCE-BUCKET-EXIT.                                                
002400     EXIT.                                                                
002410*                                                                         
002420 5600-WRITE-BUCKET-LINE.                                                  
002430     MOVE SPACE TO WS-OUTPUT-LINE.                                        
002440     MOVE 1 TO WS-STR-PTR.                                                
002450     MOVE WS-CURRENT-BUCKET TO WS-EDIT-NUM.                               
002460     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
002470     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
002480            DELIMITED BY SIZE                                             
002490            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
002500     STRING ',' DELIMITED BY SIZE                                         
002510            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
002520     MOVE WS-RUNNING-SUM TO WS-EDIT-NUM.                                  
002530     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
002540     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
002550            DELIMITED BY SIZE                                             
002560            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
002570     MOVE WS-OUTPUT-LINE TO BUCKET-OUT-LINE.                              
002580     WRITE BUCKET-OUT-LINE.                                               
002590 5600-WRITE-BUCKET-LINE-EXIT.                                             
002600     EXIT.                                                                
002610*                                                                         
002620*----------------------------------------------------------------*        
002630* 5650-EDIT-COUNT  --  ZERO-SUPPRESS WS-EDIT-NUM AND FIND THE             
002640* FIRST SIGNIFICANT DIGIT SO THE CALLER CAN STRING JUST THAT              
002650* MUCH OF WS-EDIT-TEXT - PLAIN INTEGER TEXT, NO LEADING ZEROS,            
002660* "0" PRINTS AS "0" NOT AS AN EMPTY FIELD.                                
002670*----------------------------------------------------------------*        
002680 5650-EDIT-COUNT.                                                         
002690     MOVE WS-EDIT-NUM TO WS-EDIT-TEXT.                                    
002700     MOVE 1 TO WS-EDIT-START.                                             
002710     PERFORM 5660-BUMP-EDIT-START THRU                                    
002720             5660-BUMP-EDIT-START-EXIT                                    
002730             UNTIL WS-EDIT-START = 9                                      
002740             OR WS-EDIT-TEXT (WS-EDIT-START:1) NOT = SPACE.               
002750     COMPUTE WS-EDIT-LEN = 10 - WS-EDIT-START.                            
002760 5650-EDIT-COUNT-EXIT.                                                    
002770     EXIT.                                                                
002780*                                                                         
002790 5660-BUMP-EDIT-START.                                                    
002800     ADD 1 TO WS-EDIT-START.                                              
002810 5660-BUMP-EDIT-START-EXIT.                                               
002820     EXIT.                                                                
002830*                                                                         
002840 6000-CLOSE-FILES.                                                        
002850     CLOSE YEAR-COUNT-IN-FILE.                                            
002860     CLOSE BUCKET-OUT-FILE.                                               
002870 6000-CLOSE-FILES-EXIT.                                                   
002880     EXIT.                                                                
002890                                                                          
