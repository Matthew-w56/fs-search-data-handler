000100*================================================================*        
000110* PROGRAM NAME:     YRRNG                                                 
000120* ORIGINAL AUTHOR:  M. FARR                                               
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR       REQUEST      DESCRIPTION                         
000160* --------- ------------ ------------ --------------------------          
000170* 09/21/89  M.FARR       CR-0339      INITIAL VERSION - GENERIC           
000180*                                     START/END YEAR-RANGE QUERY          
000190*                                     COUNTING UTILITY, BUILT             
000200*                                     ALONGSIDE YRBKT FOR THE             
000210*                                     SAME "FEEDS OUTSIDE THE             
000220*                                     THREE-EXTRACT FAN-IN" NEED.         
000230* 03/02/91  M.FARR       CR-0388      A START OR END YEAR PAST            
000240*                                     THE LAST NUMBERED BUCKET            
000250*                                     NOW FALLS INTO THE STAR             
000260*                                     ROW INSTEAD OF ABENDING ON          
000270*                                     A TABLE SUBSCRIPT ERROR.            
000280* 07/22/95  T.OLESON     REQ-0602     A LINE WITH A BLANK OR              
000290*                                     NON-NUMERIC YEAR OR COUNT           
000300*                                     TOKEN IS NOW LOGGED AND             
000310*                                     SKIPPED INSTEAD OF LETTING          
000320*                                     A BAD ZERO-FILL THROUGH.            
000330* 11/30/98  K.BIRD       Y2K-0037     REVIEWED FOR YEAR-2000 -            
000340*                                     YEAR TOKENS ARE COMPARED AS         
000350*                                     4-DIGIT NUMBERS, NOT TEXT,          
000360*                                     NO CHANGE REQUIRED.                 
000370* 08/09/03  S.WHITLEY    REQ-0834     PERFORM/GO TO STANDARDS             
000380*                                     CLEANUP - NO INLINE PERFORM.        
000390*================================================================*        
000400 IDENTIFICATION DIVISION.                                                 
000410 PROGRAM-ID.    YRRNG.                                                    
000420 AUTHOR.        M. FARR.                                                  
000430 INSTALLATION.  FAMILY DATA SYSTEMS BUREAU.                               
000440 DATE-WRITTEN.  09/21/89.                                                 
000450 DATE-COMPILED.                                                           
000460 SECURITY.      NON-CONFIDENTIAL.                                         
000470*================================================================*        
000480* YRRNG IS A GENERIC UTILITY - IT IS NOT PART OF THE THREE-               
000490* EXTRACT SEARCH-YEAR FAN-IN.  IT READS A "STARTYEAR,ENDYEAR,             
000500* COUNT" RANGE-QUERY FEED AND COUNTS EACH QUERY AGAINST THE               
000510* BUCKET ITS START YEAR FALLS IN AND AGAIN AGAINST THE BUCKET ITS         
000520* END YEAR FALLS IN.  A YEAR TOKEN THAT IS PAST THE LAST NUMBERED         
000530* BUCKET IS COUNTED IN THE STAR ROW, THE SAME ROW USED FOR THE            
000540* WILDCARD "*" YEAR.  A LINE WHOSE YEAR OR COUNT TOKEN WILL NOT           
000550* PARSE AS A NUMBER (OR AS THE WILDCARD, FOR THE YEAR TOKENS) IS          
000560* LOGGED AND SKIPPED.                                                     
000570*================================================================*        
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SOURCE-COMPUTER.  IBM-4341.                                              
000610 OBJECT-COMPUTER.  IBM-4341.                                              
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM                                                   
000640     CLASS WS-DIGIT-CLASS IS '0' THRU '9'                                 
000650     UPSI-0 ON STATUS IS WS-DEBUG-ON                                      
000660            OFF STATUS IS WS-DEBUG-OFF.                                   
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690     SELECT YEAR-RANGE-IN-FILE  ASSIGN TO YRIND                           
000700            ORGANIZATION IS SEQUENTIAL                                    
000710            FILE STATUS IS FS-YRRNG-IN.                                   
000720     SELECT RANGE-OUT-FILE      ASSIGN TO YROUTD                          
000730            ORGANIZATION IS SEQUENTIAL                                    
000740            FILE STATUS IS FS-YRRNG-OUT.                                  
000750*                                                                         
000760 DATA DIVISION.                                                           
000770 FILE SECTION.                                                            
000780 FD  YEAR-RANGE-IN-FILE                                                   
000790     RECORDING MODE IS F.                                                 
000800 01  YEAR-RANGE-IN-LINE         PIC X(80).                                
000810*                                                                         
000820 FD  RANGE-OUT-FILE                                                       
000830     RECORDING MODE IS F.                                                 
000840 01  RANGE-OUT-LINE             PIC X(80).                                
000850*                                                                         
000860 WORKING-STORAGE SECTION.                                                 
000870 COPY SCNWORK.                                                            
000880 COPY YRSETAB.                                                            
000890*                                                                         
000900 01  WS-FILE-STATUS-GROUP.                                                
000910     05  FS-YRRNG-IN            PIC X(02).                                
000920         88  FS-YRRNG-IN-OK             VALUE '00'.                       
000930     05  FS-YRRNG-OUT           PIC X(02).                                
000940         88  FS-YRRNG-OUT-OK            VALUE '00'.                       
000950     05  FILLER                 PIC X(06).                                
000960*                                                                         
000970 01  WS-FILE-STATUS-GROUP-R REDEFINES WS-FILE-STATUS-GROUP.               
000980     05  FS-ALL-STATUS-CODES    PIC X(04).                                
000990     05  FILLER                 PIC X(06).                                
001000*                                                                         
001010 01  WS-EOF-SWITCHES.                                                     
001020     05  WS-YRRNG-EOF-SW        PIC X(01)   VALUE 'N'.                    
001030         88  YRRNG-IN-EOF               VALUE 'Y'.                        
001040     05  FILLER                 PIC X(05).                                
001050*                                                                         
001060 01  WS-PARSE-SWITCH.                                                     
001070     05  WS-PARSE-SW            PIC X(01)   VALUE 'Y'.                    
001080         88  WS-PARSE-OK                 VALUE 'Y'.                       
001090         88  WS-PARSE-BAD                VALUE 'N'.                       
001100     05  FILLER                 PIC X(05).                                
001110*                                                                         
001120 01  WS-YRRNG-REC.                                                        
001130     05  YRRNG-START-YEAR-RAW   PIC X(05).                                
001140     05  YRRNG-END-YEAR-RAW     PIC X(05).                                
001150     05  YRRNG-COUNT-RAW        PIC X(09).                                
001160*                                                                         
001170 01  WS-YRRNG-REC-R REDEFINES WS-YRRNG-REC.                               
001180     05  YRRNG-START-STAR-CHK   PIC X(03).                                
001190     05  FILLER                 PIC X(02).                                
001200     05  YRRNG-END-STAR-CHK     PIC X(03).                                
001210     05  FILLER                 PIC X(02).                                
001220     05  FILLER                 PIC X(09).                                
001230*                                                                         
001240 01  WS-CONSTANTS.                                                        
001250     05  WS-BUCKET-SIZE         PIC 9(04)   COMP VALUE 20.                
001260     05  WS-STOP-YEAR           PIC 9(04)   COMP VALUE 2050.              
001270     05  WS-STAR-ROW-IDX        PIC 9(04)   COMP VALUE 104.               
001280     05  FILLER                 PIC X(05).                                
001290*                                                                         
001300 77  WS-STR-PTR                 PIC 9(02)   COMP.                         
001310*                                                                         
001320 01  WS-WORK-FIELDS.                                                      
001330     05  WS-START-YEAR-NUM      PIC 9(04)   COMP.                         
001340     05  WS-END-YEAR-NUM        PIC 9(04)   COMP.                         
001350     05  WS-COUNT-NUM           PIC 9(09).                                
001360     05  WS-START-IDX           PIC 9(04)   COMP.                         
001370     05  WS-END-IDX             PIC 9(04)   COMP.                         
001380     05  WS-GRAND-TOTAL         PIC 9(09)   VALUE 0.                      
001390     05  WS-LABEL-EDIT          PIC ZZZ9.                                 
001400     05  WS-LABEL-START         PIC 9(02)   COMP.                         
001410     05  WS-LABEL-LEN           PIC 9(02)   COMP.                         
001420     05  WS-EDIT-NUM            PIC 9(09).                                
001430     05  WS-EDIT-START          PIC 9(02)   COMP.                         
001440     05  WS-EDIT-LEN            PIC 9(02)   COMP.                         
001450     05  FILLER                 PIC X(05).                                
001460*                                                                         
001470 01  WS-EDIT-TEXT                       PIC Z(8)9.                        
001480*                                                                         
001490 01  WS-OUTPUT-LINE                     PIC X(80).                        
001500*                                                                         
001510 PROCEDURE DIVISION.                                                      
001520*                                                                         
001530 0000-MAIN-PROCESSING.                                                    
001540     IF WS-DEBUG-ON                                                       
001550         DISPLAY 'YRRNG - DEBUG SWITCH (UPSI-0) IS ON'                    
001560     END-IF.                                                              
001570     PERFORM 2000-OPEN-FILES THRU 2000-OPEN-FILES-EXIT.                   
001580     PERFORM 3000-INIT-RANGE-TABLE THRU                                   
001590             3000-INIT-RANGE-TABLE-EXIT.                                  
001600     PERFORM 4050-READ-HEADER THRU 4050-READ-HEADER-EXIT.                 
001610     PERFORM 4100-READ-YRRNG-RECORD THRU                                  
001620             4100-READ-YRRNG-RECORD-EXIT.                                 
001630     PERFORM 4200-PROCESS-YRRNG-RECORD THRU                               
001640             4200-PROCESS-YRRNG-RECORD-EXIT                               
001650             UNTIL YRRNG-IN-EOF.                                          
001660     PERFORM 5900-WRITE-OUTPUT-TABLE THRU                                 
001670             5900-WRITE-OUTPUT-TABLE-EXIT.                                
001680     PERFORM 6000-CLOSE-FILES THRU 6000-CLOSE-FILES-EXIT.                 
001690     GOBACK.                                                              
001700*                                                                         
001710 2000-OPEN-FILES.                                                         
001720     OPEN INPUT YEAR-RANGE-IN-FILE.                                       
001730     OPEN OUTPUT RANGE-OUT-FILE.                                          
001740 2000-OPEN-FILES-EXIT.                                                    
001750     EXIT.                                                                
001760*                                                                         
001770*----------------------------------------------------------------*        
001780* 3000-INIT-RANGE-TABLE  --  103 NUMBERED ROWS PLUS THE TRAILING          
001790* STAR ROW.  THE STAR ROW'S LABEL IS THE BARE CHARACTER "*", NOT          
001800* THE QUOTE-STAR-QUOTE TOKEN THE INPUT AND UNITS 1/2 OUTPUT USE.          
001810*----------------------------------------------------------------*        
001820 3000-INIT-RANGE-TABLE.                                                   
001830     PERFORM 3100-INIT-RANGE-ROW THRU 3100-INIT-RANGE-ROW-EXIT            
001840             VARYING YS-IDX FROM 1 BY 1                                   
001850             UNTIL YS-IDX GREATER THAN 103.                               
001860     MOVE SPACE TO YS-YEAR-LABEL (WS-STAR-ROW-IDX).                       
001870     MOVE '*' TO YS-YEAR-LABEL (WS-STAR-ROW-IDX).                         
001880     SET YS-ROW-IS-STAR (WS-STAR-ROW-IDX) TO TRUE.                        
001890     SET YS-ROW-NO-DATA (WS-STAR-ROW-IDX) TO TRUE.                        
001900     MOVE 0 TO YS-INA-COUNT (WS-STAR-ROW-IDX).                            
001910     MOVE 0 TO YS-START-COUNT (WS-STAR-ROW-IDX).                          
001920     MOVE 0 TO YS-END-COUNT (WS-STAR-ROW-IDX).                            
001930     MOVE 0 TO YS-ROW-TOTAL (WS-STAR-ROW-IDX).                            
001940 3000-INIT-RANGE-TABLE-EXIT.                                              
001950     EXIT.                                                                
001960*                                                                         
001970 3100-INIT-RANGE-ROW.                                                     
001980     COMPUTE WS-LABEL-EDIT = (YS-IDX - 1) * WS-BUCKET-SIZE.               
001990     PERFORM 3200-TRIM-LABEL THRU 3200-TRIM-LABEL-EXIT.                   
002000     MOVE SPACE TO YS-YEAR-LABEL (YS-IDX).                                
002010     STRING WS-LABEL-EDIT (WS-LABEL-START:WS-LABEL-LEN)                   
002020            DELIMITED BY SIZE                                             
002030            INTO YS-YEAR-LABEL (YS-IDX).                                  
002040     SET YS-ROW-IS-BUCKET (YS-IDX) TO TRUE.                               
002050     SET YS-ROW-NO-DATA (YS-IDX) TO TRUE.                                 
002060     MOVE 0 TO YS-INA-COUNT (YS-IDX).                                     
002070     MOVE 0 TO YS-START-COUNT (YS-IDX).                                   
002080     MOVE 0 TO YS-END-COUNT (YS-IDX).                                     
002090     MOVE 0 TO YS-ROW-TOTAL (YS-IDX).                                     
002100 3100-INIT-RANGE-ROW-EXIT.                                                
002110     EXIT.                                                                
002120*                                                                         
002130*----------------------------------------------------------------*        
002140* 3200-TRIM-LABEL  --  FINDS THE FIRST NON-SPACE BYTE OF THE              
002150* ZERO-SUPPRESSED YEAR LABEL SO STRING CAN LEFT-JUSTIFY IT.               
002160*----------------------------------------------------------------*        
002170 3200-TRIM-LABEL.                                                         
002180     MOVE 1 TO WS-LABEL-START.                                            
002190     PERFORM 3210-BUMP-LABEL-START THRU                                   
002200             3210-BUMP-LABEL-START-EXIT                                   
002210             UNTIL WS-LABEL-START = 4                                     
002220             OR WS-LABEL-EDIT (WS-LABEL-START:1) NOT = SPACE.             
002230     COMPUTE WS-LABEL-LEN = 5 - WS-LABEL-START.                           
002240 3200-TRIM-LABEL-EXIT.                                                    
002250     EXIT.                                                                
002260*                                                                         
002270 3210-BUMP-LABEL-START.                                                   
002280     ADD 1 TO WS-LABEL-START.                                             
002290 3210-BUMP-LABEL-START-EXIT.                                              
002300     EXIT.                                                                
002310*                                                                         
002320 4050-READ-HEADER.                                                        
002330     READ YEAR-RANGE-IN-FILE                                              
002340         AT END SET YRRNG-IN-EOF TO TRUE                                  
002350     END-READ.                                                            
002360 4050-READ-HEADER-EXIT.                                                   
002370     EXIT.                                                                
002380*                                                                         
002390 4100-READ-YRRNG-RECORD.                                                  
002400     READ YEAR-RANGE-IN-FILE                                              
002410         AT END                                                           
002420             SET YRRNG-IN-EOF TO TRUE                                     
002430             GO TO 4100-READ-YRRNG-RECORD-EXIT                            
002440     END-READ.                                                            
002450     MOVE SPACE TO WS-YRRNG-REC.                                          
002460     UNSTRING YEAR-RANGE-IN-LINE DELIMITED BY ','                         
002470         INTO YRRNG-START-YEAR-RAW YRRNG-END-YEAR-RAW                     
002480              YRRNG-COUNT-RAW.                                            
002490 4100-READ-YRRNG-RECORD-EXIT.                                             
002500     EXIT.                                                                
002510*                                                                         
002520*----------------------------------------------------------------*        
002530* 4200-PROCESS-YRRNG-RECORD  --  VALIDATE ALL THREE TOKENS FIRST;         
002540* A RECORD WITH ANY BAD TOKEN IS LOGGED AND SKIPPED ENTIRELY, NOT         
002550* PARTIALLY COUNTED.                                                      
002560*----------------------------------------------------------------*        
002570 4200-PROCESS-YRRNG-RECORD.                                               
002580     PERFORM 5100-VALIDATE-RECORD THRU 5100-VALIDATE-RECORD-EXIT.         
002590     IF WS-PARSE-BAD                                                      
002600         DISPLAY 'YRRNG - INFO - SKIPPING LINE (CANNOT BE '               
002610                 'PARSED) ' YEAR-RANGE-IN-LINE                            
002620     ELSE                                                                 
002630         PERFORM 5400-ADD-START-COUNT THRU                                
002640                 5400-ADD-START-COUNT-EXIT                                
002650         PERFORM 5500-ADD-END-COUNT THRU                                  
002660                 5500-ADD-END-COUNT-EXIT                                  
002670         ADD WS-COUNT-NUM TO WS-GRAND-TOTAL                               
002680     END-IF.                                                              
002690     PERFORM 4100-READ-YRRNG-RECORD THRU                                  
002700             4100-READ-YRRNG-RECORD-EXIT.                                 
002710 4200-PROCESS-YRRNG-RECORD-EXIT.                                          
002720     EXIT.                                                                
002730*                                                                         
002740*----------------------------------------------------------------*        
002750* 5100-VALIDATE-RECORD  --  RUNS ALL THREE FIELD CHECKS.  EACH            
002760* ONE ONLY EVER SETS THE SWITCH TO BAD, NEVER BACK TO OK, SO A            
002770* FAILURE ON AN EARLIER FIELD IS NOT MASKED BY A LATER ONE.               
002780*----------------------------------------------------------------*        
002790 5100-VALIDATE-RECORD.                                                    
002800     SET WS-PARSE-OK TO TRUE.                                             
002810     PERFORM 5110-VALIDATE-START-YEAR THRU                                
002820             5110-VALIDATE-START-YEAR-EXIT.                               
002830     PERFORM 5120-VALIDATE-END-YEAR THRU                                  
002840             5120-VALIDATE-END-YEAR-EXIT.                                 
002850     PERFORM 5130-VALIDATE-COUNT THRU 5130-VALIDATE-COUNT-EXIT.           
002860 5100-VALIDATE-RECORD-EXIT.                                               
002870     EXIT.                                                                
002880*                                                                         
002890*----------------------------------------------------------------*        
002900* 5110-VALIDATE-START-YEAR / 5120-VALIDATE-END-YEAR  --  EACH             
002910* YEAR TOKEN IS EITHER THE WILDCARD QUOTE-STAR-QUOTE OR A RUN OF          
002920* DIGITS - WS-DIGIT-CLASS (SPECIAL-NAMES) TESTS THE SCANNED               
002930* PORTION IS ALL DIGITS BEFORE THE ZERO-FILL CONVERSION RUNS.             
002940* AN EMPTY OR NON-DIGIT TOKEN MARKS THE WHOLE RECORD BAD.                 
002950*----------------------------------------------------------------*        
002960 5110-VALIDATE-START-YEAR.                                                
002970     IF YRRNG-START-STAR-CHK = '"*"'                                      
002980         MOVE WS-STAR-ROW-IDX TO WS-START-IDX                             
002990     ELSE                                                                 
003000         MOVE YRRNG-START-YEAR-RAW TO WS-SCAN-SOURCE                      
003010         PERFORM 5910-SCAN-LEN THRU 5910-SCAN-LEN-EXIT                    
003020         IF WS-SCAN-LEN = 0                                               
003030             SET WS-PARSE-BAD TO TRUE                                     
003040         ELSE                                                             
003050             IF WS-SCAN-SOURCE (1:WS-SCAN-LEN)                            
003060                     IS NOT WS-DIGIT-CLASS                                
003070                 SET WS-PARSE-BAD TO TRUE                                 
003080             ELSE                                                         
003090                 PERFORM 5920-ZERO-FILL THRU 5920-ZERO-FILL-EXIT          
003100                 MOVE WS-SCAN-NUM TO WS-START-YEAR-NUM                    
003110                 COMPUTE WS-START-IDX =                                   
003120                         (WS-START-YEAR-NUM / WS-BUCKET-SIZE) + 1         
003130                 IF WS-START-IDX GREATER THAN WS-STAR-ROW-IDX             
003140                     MOVE WS-STAR-ROW-IDX TO WS-START-IDX                 
003150                 END-IF                                                   
003160             END-IF                                                       
003170         END-IF                                                           
003180     END-IF.                                                              
003190 5110-VALIDATE-START-YEAR-EXIT.                                           
003200     EXIT.                                                                
003210*                                                                         
003220 5120-VALIDATE-END-YEAR.                                                  
003230     IF YRRNG-END-STAR-CHK = '"*"'                                        
003240         MOVE WS-STAR-ROW-IDX TO WS-END-IDX                               
003250     ELSE                                                                 
003260         MOVE YRRNG-END-YEAR-RAW TO WS-SCAN-SOURCE                        
003270         PERFORM 5910-SCAN-LEN THRU 5910-SCAN-LEN-EXIT                    
003280         IF WS-SCAN-LEN = 0                                               
003290             SET WS-PARSE-BAD TO TRUE                                     
003300         ELSE                                                             
003310             IF WS-SCAN-SOURCE (1:WS-SCAN-LEN)                            
003320                     IS NOT WS-DIGIT-CLASS                                
003330                 SET WS-PARSE-BAD TO TRUE                                 
003340             ELSE                                                         
003350                 PERFORM 5920-ZERO-FILL THRU 5920-ZERO-FILL-EXIT          
003360                 MOVE WS-SCAN-NUM TO WS-END-YEAR-NUM                      
003370                 COMPUTE WS-END-IDX =                                     
003380                         (WS-END-YEAR-NUM / WS-BUCKET-SIZE) + 1           
003390                 IF WS-END-IDX GREATER THAN WS-STAR-ROW-IDX               
003400                     MOVE WS-STAR-ROW-IDX TO WS-END-IDX                   
003410                 END-IF                                                   
003420             END-IF                                                       
003430         END-IF                                                           
003440     END-IF.                                                              
003450 5120-VALIDATE-END-YEAR-EXIT.                                             
003460     EXIT.                                                                
003470*                                                                         
003480*----------------------------------------------------------------*        
003490* 5130-VALIDATE-COUNT  --  COUNT HAS NO WILDCARD FORM - IT MUST           
003500* SCAN AS A NON-EMPTY RUN OF DIGITS OR THE RECORD IS BAD.                 
003510*----------------------------------------------------------------*        
003520 5130-VALIDATE-COUNT.                                                     
003530     MOVE YRRNG-COUNT-RAW TO WS-SCAN-SOURCE.                              
003540     PERFORM 5910-SCAN-LEN THRU 5910-SCAN-LEN-EXIT.                       
003550     IF WS-SCAN-LEN = 0                                                   
003560         SET WS-PARSE-BAD TO TRUE                                         
003570     ELSE                                                                 
003580         IF WS-SCAN-SOURCE (1:WS-SCAN-LEN) IS NOT WS-DIGIT-CLASS          
003590             SET WS-PARSE-BAD TO TRUE                                     
003600         ELSE                                                             
003610             PERFORM 5920-ZERO-FILL THRU 5920-ZERO-FILL-EXIT              
003620             MOVE WS-SCAN-NUM TO WS-COUNT-NUM                             
003630         END-IF                                                           
003640     END-IF.                                                              
003650 5130-VALIDATE-COUNT-EXIT.                                                
003660     EXIT.                                                                
003670*                                                                         
003680*----------------------------------------------------------------*        
003690* 5910-SCAN-LEN / 5920-ZERO-FILL  --  THE SAME SCAN-LENGTH, THEN          
003700* JUSTIFIED-RIGHT, THEN ZERO-FILL TECHNIQUE USED THROUGHOUT THE           
003710* SEARCH-YEAR CHART PROGRAMS, SPLIT SO THE CLASS TEST CAN RUN IN          
003720* BETWEEN THE TWO STEPS - NO NUMVAL NEEDED.                               
003730*----------------------------------------------------------------*        
003740 5910-SCAN-LEN.                                                           
003750     MOVE 0 TO WS-SCAN-LEN.                                               
003760     PERFORM 5915-COUNT-SCAN-DIGIT THRU                                   
003770             5915-COUNT-SCAN-DIGIT-EXIT                                   
003780             VARYING WS-SCAN-POS FROM 1 BY 1                              
003790             UNTIL WS-SCAN-POS GREATER THAN 9                             
003800             OR WS-SCAN-SOURCE (WS-SCAN-POS:1) = SPACE.                   
003810 5910-SCAN-LEN-EXIT.                                                      
003820     EXIT.                                                                
003830*                                                                         
003840 5915-COUNT-SCAN-DIGIT.                                                   
003850     ADD 1 TO WS-SCAN-LEN.                                                
003860 5915-COUNT-SCAN-DIGIT-EXIT.                                              
003870     EXIT.                                                                
003880*                                                                         
003890 5920-ZERO-FILL.                                                          
003900     MOVE SPACE TO WS-SCAN-VALUE.                                         
003910     MOVE WS-SCAN-SOURCE (1:WS-SCAN-LEN) TO WS-SCAN-JUST.                 
003920     INSPECT WS-SCAN-JUST REPLACING LEADING SPACE BY '0'.                 
003930 5920-ZERO-FILL-EXIT.                                                     
003940     EXIT.                                                                
003950*                                                                         
003960 5400-ADD-START-COUNT.                                                    
003970     ADD WS-COUNT-NUM TO YS-START-COUNT (WS-START-IDX).                   
003980     IF WS-COUNT-NUM = 0                                                  
003990         ADD 1 TO YS-INA-COUNT (WS-START-IDX)                             
004000     ELSE                                                                 
004010         IF YS-ROW-NO-DATA (WS-START-IDX)                                 
004020             SET YS-ROW-HAS-DATA (WS-START-IDX) TO TRUE                   
004030         END-IF                                                           
004040     END-IF.                                                              
004050     ADD WS-COUNT-NUM TO YS-ROW-TOTAL (WS-START-IDX).                     
004060 5400-ADD-START-COUNT-EXIT.                                               
004070     EXIT.                                                                
004080*                                                                         
004090 5500-ADD-END-COUNT.                                                      
004100     ADD WS-COUNT-NUM TO YS-END-COUNT (WS-END-IDX).                       
004110     IF WS-COUNT-NUM = 0                                                  
004120         ADD 1 TO YS-INA-COUNT (WS-END-IDX)                               
004130     ELSE                                                                 
004140         IF YS-ROW-NO-DATA (WS-END-IDX)                                   
004150             SET YS-ROW-HAS-DATA (WS-END-IDX) TO TRUE                     
004160         END-IF                                                           
004170     END-IF.                                                              
004180     ADD WS-COUNT-NUM TO YS-ROW-TOTAL (WS-END-IDX).                       
004190 5500-ADD-END-COUNT-EXIT.                                                 
004200     EXIT.                                                                
004210*                                                                         
004220*----------------------------------------------------------------*        
004230* 5900-WRITE-OUTPUT-TABLE  --  HEADER, ONE LINE PER RANGE-TABLE           
004240* ROW INCLUDING THE STAR ROW, THEN THE GRAND-TOTAL TRAILER.               
004250*----------------------------------------------------------------*        
004260 5900-WRITE-OUTPUT-TABLE.                                                 
004270     MOVE 'year,startCount,endCount' TO RANGE-OUT-LINE.                   
004280     WRITE RANGE-OUT-LINE.                                                
004290     PERFORM 5930-WRITE-RANGE-ROW THRU                                    
004300             5930-WRITE-RANGE-ROW-EXIT                                    
004310             VARYING YS-IDX FROM 1 BY 1                                   
004320             UNTIL YS-IDX GREATER THAN WS-STAR-ROW-IDX.                   
004330     PERFORM 5950-WRITE-TRAILER THRU 5950-WRITE-TRAILER-EXIT.             
004340 5900-WRITE-OUTPUT-TABLE-EXIT.                                            
004350     EXIT.                                                                
004360*                                                                         
004370 5930-WRITE-RANGE-ROW.                                                    
004380     MOVE SPACE TO WS-OUTPUT-LINE.                                        
004390     MOVE 1 TO WS-STR-PTR.                                                
004400     STRING YS-YEAR-LABEL (YS-IDX) DELIMITED BY SPACE                     
004410            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004420     STRING ',' DELIMITED BY SIZE                                         
004430            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004440     MOVE YS-START-COUNT (YS-IDX) TO WS-EDIT-NUM.                         
004450     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
004460     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
004470            DELIMITED BY SIZE                                             
004480            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004490     STRING ',' DELIMITED BY SIZE                                         
004500            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004510     MOVE YS-END-COUNT (YS-IDX) TO WS-EDIT-NUM.                           
004520     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
004530     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
004540            DELIMITED BY SIZE                                             
004550            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004560     MOVE WS-OUTPUT-LINE TO RANGE-OUT-LINE.                               
004570     WRITE RANGE-OUT-LINE.                                                
004580     IF WS-DEBUG-ON                                                       
004590         DISPLAY 'YRRNG - ROW ' YS-YEAR-LABEL (YS-IDX)                    
004600                 ' KIND=' YS-ROW-KIND (YS-IDX)                            
004610                 ' EXIST=' YS-ROW-EXIST (YS-IDX)                          
004620                 ' INA=' YS-INA-COUNT (YS-IDX)                            
004630                 ' TOTAL=' YS-ROW-TOTAL (YS-IDX)                          
004640     END-IF.                                                              
004650 5930-WRITE-RANGE-ROW-EXIT.                                               
004660     EXIT.                                                                
004670*                                                                         
004680 5950-WRITE-TRAILER.                                                      
004690     MOVE SPACE TO WS-OUTPUT-LINE.                                        
004700     MOVE 1 TO WS-STR-PTR.                                                
004710     STRING 'totalQueries,' DELIMITED BY SIZE                             
004720            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004730     MOVE WS-GRAND-TOTAL TO WS-EDIT-NUM.                                  
004740     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
004750     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
004760            DELIMITED BY SIZE                                             
004770            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004780     STRING ',' DELIMITED BY SIZE                                         
004790            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004800     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
004810            DELIMITED BY SIZE                                             
004820            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004830     MOVE WS-OUTPUT-LINE TO RANGE-OUT-LINE.                               
004840     WRITE RANGE-OUT-LINE.                                                
004850 5950-WRITE-TRAILER-EXIT.                                                 
004860     EXIT.                                                                
004870*                                                                         
004880*----------------------------------------------------------------*        
004890* 5650-EDIT-COUNT  --  ZERO-SUPPRESS WS-EDIT-NUM AND FIND THE             
004900* FIRST SIGNIFICANT DIGIT SO THE CALLER CAN STRING JUST THAT              
004910* MUCH OF WS-EDIT-TEXT - PLAIN INTEGER TEXT, NO LEADING ZEROS,            
004920* "0" PRINTS AS "0" NOT AS AN EMPTY FIELD.                                
004930*----------------------------------------------------------------*        
004940 5650-EDIT-COUNT.                                                         
004950     MOVE WS-EDIT-NUM TO WS-EDIT-TEXT.                                    
004960     MOVE 1 TO WS-EDIT-START.                                             
004970     PERFORM 5660-BUMP-EDIT-START THRU                                    
004980             5660-BUMP-EDIT-START-EXIT                                    
004990             UNTIL WS-EDIT-START = 9                                      
005000             OR WS-EDIT-TEXT (WS-EDIT-START:1) NOT = SPACE.               
005010     COMPUTE WS-EDIT-LEN = 10 - WS-EDIT-START.                            
005020 5650-EDIT-COUNT-EXIT.                                                    
005030     EXIT.                                                                
005040*                                                                         
005050 5660-BUMP-EDIT-START.                                                    
005060     ADD 1 TO WS-EDIT-START.                                              
005070 5660-BUMP-EDIT-START-EXIT.                                               
005080     EXIT.                                                                
005090*                                                                         
005100 6000-CLOSE-FILES.                                                        
005110     CLOSE YEAR-RANGE-IN-FILE.                                            
005120     CLOSE RANGE-OUT-FILE.                                                
005130 6000-CLOSE-FILES-EXIT.                                                   
005140     EXIT.                                                                
005150                                                                          
