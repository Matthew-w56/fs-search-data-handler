000100*================================================================*        
000110* PROGRAM NAME:     SRCHYRA                                               
000120* ORIGINAL AUTHOR:  R. HANSEN                                             
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR       REQUEST      DESCRIPTION                         
000160* --------- ------------ ------------ --------------------------          
000170* 03/12/85  R.HANSEN     INITIAL      FIRST CUT OF THE SEARCHED-          
000180*                                     YEARS-ACROSS-ALL-SYSTEMS            
000190*                                     CHART EXTRACT FOR THE HR            
000200*                                     SYSTEM ONLY.                        
000210* 09/02/86  R.HANSEN     CR-0142      TREE SYSTEM EXTRACT ADDED           
000220*                                     TO THE FAN-IN.                      
000230* 06/18/89  M.FARR       CR-0311      LLS SYSTEM EXTRACT ADDED.           
000240*                                     BUCKET SIZE AND STOP YEAR           
000250*                                     PULLED OUT AS CONSTANTS.            
000260* 02/10/93  M.FARR       CR-0455      NOW CALLS SRCHVFY UP FRONT          
000270*                                     AND ABORTS WITH RETURN CODE         
000280*                                     7 IF ANY EXTRACT IS MISSING,        
000290*                                     INSTEAD OF ABENDING ON THE          
000300*                                     OPEN.                               
000310* 07/22/95  T.OLESON     REQ-0602     RESIDENCE/ANY/MARRIAGE YEAR         
000320*                                     TYPES NOW FOLD INTO THE             
000330*                                     "OTHER" COLUMN PER THE              
000340*                                     CHARTING GROUP'S REQUEST.           
000350* 11/30/98  K.BIRD       Y2K-0037     YEAR TOKEN IS NOW SCANNED           
000360*                                     AND ZERO-FILLED TO A FULL           
000370*                                     4-DIGIT NUMBER BEFORE THE           
000380*                                     BUCKET DIVIDE - A 2-DIGIT           
000390*                                     YEAR WAS BUCKETING WRONG.           
000400* 04/14/00  K.BIRD       CR-0719      WILDCARD YEAR ROW MOVED TO          
000410*                                     THE END OF THE TABLE SO IT          
000420*                                     PRINTS LAST, NOT FIRST.             
000430* 08/09/03  S.WHITLEY    REQ-0834     PERFORM/GO TO STANDARDS             
000440*                                     CLEANUP - NO INLINE PERFORM.        
000450*================================================================*        
000460 IDENTIFICATION DIVISION.                                                 
000470 PROGRAM-ID.    SRCHYRA.                                                  
000480 AUTHOR.        R. HANSEN.                                                
000490 INSTALLATION.  FAMILY DATA SYSTEMS BUREAU.                               
000500 DATE-WRITTEN.  03/12/85.                                                 
000510 DATE-COMPILED.                                                           
000520 SECURITY.      NON-CONFIDENTIAL.                                         
000530*================================================================*        
000540* SRCHYRA READS THE THREE SEARCH-YEAR EXTRACTS (HR, TREE, LLS)            
000550* AND BUILDS THE "SEARCHES PER YEAR BUCKET BY YEAR TYPE, SUMMED           
000560* OVER ALL SYSTEMS" CHART FEED.  BUCKET SIZE IS 20 YEARS, THE             
000570* TABLE RUNS THROUGH STOP-YEAR 2050, AND THERE IS ONE EXTRA ROW           
000580* FOR SEARCHES WITH NO YEAR SPECIFIED (THE WILDCARD "*" ROW).             
000590*================================================================*        
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SOURCE-COMPUTER.  IBM-4341.                                              
000630 OBJECT-COMPUTER.  IBM-4341.                                              
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM                                                   
000660     UPSI-0 ON STATUS IS WS-DEBUG-ON                                      
000670            OFF STATUS IS WS-DEBUG-OFF.                                   
000680 INPUT-OUTPUT SECTION.                                                    
000690 FILE-CONTROL.                                                            
000700     SELECT HR-EXTRACT-FILE   ASSIGN TO HRDD                              
000710            ORGANIZATION IS SEQUENTIAL                                    
000720            FILE STATUS IS FS-HR-EXTRACT.                                 
000730     SELECT TREE-EXTRACT-FILE ASSIGN TO TREDD                             
000740            ORGANIZATION IS SEQUENTIAL                                    
000750            FILE STATUS IS FS-TREE-EXTRACT.                               
000760     SELECT LLS-EXTRACT-FILE  ASSIGN TO LLSDD                             
000770            ORGANIZATION IS SEQUENTIAL                                    
000780            FILE STATUS IS FS-LLS-EXTRACT.                                
000790     SELECT ACROSS-SYS-FILE   ASSIGN TO AYRDD                             
000800            ORGANIZATION IS SEQUENTIAL                                    
000810            FILE STATUS IS FS-ACROSS-SYS.                                 
000820*                                                                         
000830 DATA DIVISION.                                                           
000840 FILE SECTION.                                                            
000850 FD  HR-EXTRACT-FILE                                                      
000860     RECORDING MODE IS F.                                                 
000870 01  HR-EXTRACT-LINE            PIC X(80).                                
000880*                                                                         
000890 FD  TREE-EXTRACT-FILE                                                    
000900     RECORDING MODE IS F.                                                 
000910 01  TREE-EXTRACT-LINE          PIC X(80).                                
000920*                                                                         
000930 FD  LLS-EXTRACT-FILE                                                     
000940     RECORDING MODE IS F.                                                 
000950 01  LLS-EXTRACT-LINE           PIC X(80).                                
000960*                                                                         
000970 FD  ACROSS-SYS-FILE                                                      
000980     RECORDING MODE IS F.                                                 
000990 01  ACROSS-SYS-LINE            PIC X(80).                                
001000*                                                                         
001010 WORKING-STORAGE SECTION.                                                 
001020 COPY SRCHEXT.                                                            
001030 COPY SCNWORK.                                                            
001040 COPY YRBKTAB.                                                            
001050 COPY VFYFLAG.                                                            
001060*                                                                         
001070 01  WS-FILE-STATUS-GROUP.                                                
001080     05  FS-HR-EXTRACT          PIC X(02).                                
001090         88  FS-HR-OPEN-OK              VALUES '00' '05'.                 
001100     05  FS-TREE-EXTRACT        PIC X(02).                                
001110         88  FS-TREE-OPEN-OK             VALUES '00' '05'.                
001120     05  FS-LLS-EXTRACT         PIC X(02).                                
001130         88  FS-LLS-OPEN-OK              VALUES '00' '05'.                
001140     05  FS-ACROSS-SYS          PIC X(02).                                
001150         88  FS-ACROSS-SYS-OK           VALUE '00'.                       
001160     05  FILLER                 PIC X(05).                                
001170*                                                                         
001180 01  WS-EOF-SWITCHES.                                                     
001190     05  WS-HR-EOF-SW           PIC X(01)   VALUE 'N'.                    
001200         88  HR-EXTRACT-EOF             VALUE 'Y'.                        
001210     05  WS-TREE-EOF-SW         PIC X(01)   VALUE 'N'.                    
001220         88  TREE-EXTRACT-EOF           VALUE 'Y'.                        
001230     05  WS-LLS-EOF-SW          PIC X(01)   VALUE 'N'.                    
001240         88  LLS-EXTRACT-EOF            VALUE 'Y'.                        
001250     05  FILLER                 PIC X(05).                                
001260*                                                                         
001270 01  WS-CONSTANTS.                                                        
001280     05  WS-BUCKET-SIZE         PIC 9(04)   COMP VALUE 20.                
001290     05  WS-STOP-YEAR           PIC 9(04)   COMP VALUE 2050.              
001300     05  WS-NUM-BUCKETS         PIC 9(04)   COMP VALUE 103.               
001310     05  WS-STAR-ROW-IDX        PIC 9(04)   COMP VALUE 104.               
001320     05  FILLER                 PIC X(05).                                
001330*                                                                         
001340 77  WS-STR-PTR                 PIC 9(02)   COMP.                         
001350*                                                                         
001360 01  WS-WORK-FIELDS.                                                      
001370     05  WS-BUCKET-IDX          PIC 9(04)   COMP.                         
001380     05  WS-COLUMN-NUM          PIC 9(01)   COMP.                         
001390     05  WS-RECORD-SUM          PIC 9(09).                                
001400     05  WS-LABEL-EDIT          PIC ZZZ9.                                 
001410     05  WS-LABEL-START         PIC 9(02)   COMP.                         
001420     05  WS-LABEL-LEN           PIC 9(02)   COMP.                         
001430     05  WS-YEAR-LEN            PIC 9(02)   COMP.                         
001440     05  WS-YEAR-POS            PIC 9(02)   COMP.                         
001450     05  WS-EDIT-NUM            PIC 9(09).                                
001460     05  WS-EDIT-START          PIC 9(02)   COMP.                         
001470     05  WS-EDIT-LEN            PIC 9(02)   COMP.                         
001480     05  FILLER                 PIC X(05).                                
001490*                                                                         
001500 01  WS-EDIT-TEXT                       PIC Z(8)9.                        
001510*                                                                         
001520 01  WS-OUTPUT-LINE                     PIC X(80).                        
001530*                                                                         
001540 PROCEDURE DIVISION.                                                      
001550*                                                                         
001560 0000-MAIN-PROCESSING.                                                    
001570     IF WS-DEBUG-ON                                                       
001580         DISPLAY 'SRCHYRA - DEBUG SWITCH (UPSI-0) IS ON'                  
001590     END-IF.                                                              
001600     PERFORM 1000-VERIFY-SOURCES THRU 1000-VERIFY-SOURCES-EXIT.           
001610     IF LK-MISSING-COUNT GREATER THAN ZERO                                
001620         PERFORM 1100-ABORT-MISSING-SOURCES THRU                          
001630                 1100-ABORT-MISSING-SOURCES-EXIT                          
001640     ELSE                                                                 
001650         PERFORM 2000-OPEN-FILES THRU 2000-OPEN-FILES-EXIT                
001660         PERFORM 3000-INIT-BUCKET-TABLE THRU                              
001670                 3000-INIT-BUCKET-TABLE-EXIT                              
001680         PERFORM 4050-READ-HR-HEADER THRU                                 
001690                 4050-READ-HR-HEADER-EXIT                                 
001700         PERFORM 4100-READ-HR-EXTRACT THRU                                
001710                 4100-READ-HR-EXTRACT-EXIT                                
001720         PERFORM 4200-PROCESS-HR-EXTRACT THRU                             
001730                 4200-PROCESS-HR-EXTRACT-EXIT                             
001740                 UNTIL HR-EXTRACT-EOF                                     
001750         PERFORM 4350-READ-TREE-HEADER THRU                               
001760                 4350-READ-TREE-HEADER-EXIT                               
001770         PERFORM 4300-READ-TREE-EXTRACT THRU                              
001780                 4300-READ-TREE-EXTRACT-EXIT                              
001790         PERFORM 4400-PROCESS-TREE-EXTRACT THRU                           
001800                 4400-PROCESS-TREE-EXTRACT-EXIT                           
001810                 UNTIL TREE-EXTRACT-EOF                                   
001820         PERFORM 4550-READ-LLS-HEADER THRU                                
001830                 4550-READ-LLS-HEADER-EXIT                                
001840         PERFORM 4500-READ-LLS-EXTRACT THRU                               
001850                 4500-READ-LLS-EXTRACT-EXIT                               
001860         PERFORM 4600-PROCESS-LLS-EXTRACT THRU                            
001870                 4600-PROCESS-LLS-EXTRACT-EXIT                            
001880                 UNTIL LLS-EXTRACT-EOF                                    
001890         PERFORM 5500-WRITE-OUTPUT-TABLE THRU                             
001900                 5500-WRITE-OUTPUT-TABLE-EXIT                             
001910         PERFORM 6000-CLOSE-FILES THRU 6000-CLOSE-FILES-EXIT              
001920     END-IF.                                                              
001930     GOBACK.                                                              
001940*                                                                         
001950*----------------------------------------------------------------*        
001960* 1000-VERIFY-SOURCES / 1100-ABORT-MISSING-SOURCES.                       
001970*----------------------------------------------------------------*        
001980 1000-VERIFY-SOURCES.                                                     
001990     CALL 'SRCHVFY' USING LK-VERIFY-AREA.                                 
002000 1000-VERIFY-SOURCES-EXIT.                                                
002010     EXIT.                                                                
002020*                                                                         
002030 1100-ABORT-MISSING-SOURCES.                                              
002040     DISPLAY 'SRCHYRA - REQUIRED DATA SOURCE(S) MISSING'.                 
002050     IF LK-HR-MISSING                                                     
002060         DISPLAY '    MISSING - HR EXTRACT'                               
002070     END-IF.                                                              
002080     IF LK-TREE-MISSING                                                   
002090         DISPLAY '    MISSING - TREE EXTRACT'                             
002100     END-IF.                                                              
002110     IF LK-LLS-MISSING                                                    
002120         DISPLAY '    MISSING - LLS EXTRACT'                              
002130     END-IF.                                                              
002140     MOVE 7 TO RETURN-CODE.                                               
002150 1100-ABORT-MISSING-SOURCES-EXIT.                                         
002160     EXIT.                                                                
002170*                                                                         
002180 2000-OPEN-FILES.                                                         
002190     OPEN INPUT HR-EXTRACT-FILE.                                          
002200     OPEN INPUT TREE-EXTRACT-FILE.                                        
002210     OPEN INPUT LLS-EXTRACT-FILE.                                         
002220     OPEN OUTPUT ACROSS-SYS-FILE.                                         
002230 2000-OPEN-FILES-EXIT.                                                    
002240     EXIT.                                                                
002250*                                                                         
002260*----------------------------------------------------------------*        
002270* 3000-INIT-BUCKET-TABLE  --  ONE ROW PER BUCKET, LABEL =                 
002280* BUCKET-INDEX TIMES BUCKET-SIZE, PLUS THE TRAILING STAR ROW.             
002290*----------------------------------------------------------------*        
002300 3000-INIT-BUCKET-TABLE.                                                  
002310     PERFORM 3100-INIT-BUCKET-ROW THRU 3100-INIT-BUCKET-ROW-EXIT          
002320             VARYING YB-IDX FROM 1 BY 1                                   
002330             UNTIL YB-IDX GREATER THAN WS-NUM-BUCKETS.                    
002340     MOVE '"*"' TO YB-YEAR-LABEL (WS-STAR-ROW-IDX).                       
002350     SET YB-ROW-IS-STAR (WS-STAR-ROW-IDX) TO TRUE.                        
002360     SET YB-ROW-NO-DATA (WS-STAR-ROW-IDX) TO TRUE.                        
002370     MOVE 0 TO YB-INA-COUNT (WS-STAR-ROW-IDX).                            
002380     MOVE 0 TO YB-COL-1 (WS-STAR-ROW-IDX).                                
002390     MOVE 0 TO YB-COL-2 (WS-STAR-ROW-IDX).                                
002400     MOVE 0 TO YB-COL-3 (WS-STAR-ROW-IDX).                                
002410     MOVE 0 TO YB-ROW-TOTAL (WS-STAR-ROW-IDX).                            
002420 3000-INIT-BUCKET-TABLE-EXIT.                                             
002430     EXIT.                                                                
002440*                                                                         
002450 3100-INIT-BUCKET-ROW.                                                    
002460     COMPUTE WS-LABEL-EDIT = (YB-IDX - 1) * WS-BUCKET-SIZE.               
002470     PERFORM 3200-TRIM-LABEL THRU 3200-TRIM-LABEL-EXIT.                   
002480     MOVE SPACE TO YB-YEAR-LABEL (YB-IDX).                                
002490     STRING WS-LABEL-EDIT (WS-LABEL-START:WS-LABEL-LEN)                   
002500            DELIMITED BY SIZE                                             
002510            INTO YB-YEAR-LABEL (YB-IDX).                                  
002520     SET YB-ROW-IS-BUCKET (YB-IDX) TO TRUE.                               
002530     SET YB-ROW-NO-DATA (YB-IDX) TO TRUE.                                 
002540     MOVE 0 TO YB-INA-COUNT (YB-IDX).                                     
002550     MOVE 0 TO YB-COL-1 (YB-IDX).                                         
002560     MOVE 0 TO YB-COL-2 (YB-IDX).                                         
002570     MOVE 0 TO YB-COL-3 (YB-IDX).                                         
002580     MOVE 0 TO YB-ROW-TOTAL (YB-IDX).                                     
002590 3100-INIT-BUCKET-ROW-EXIT.                                               
002600     EXIT.                                                                
002610*                                                                         
002620*----------------------------------------------------------------*        
002630* 3200-TRIM-LABEL  --  FINDS THE FIRST NON-SPACE BYTE OF THE              
002640* ZERO-SUPPRESSED YEAR LABEL SO STRING CAN LEFT-JUSTIFY IT.               
002650*----------------------------------------------------------------*        
002660 3200-TRIM-LABEL.                                                         
002670     MOVE 1 TO WS-LABEL-START.                                            
002680     PERFORM 3210-BUMP-LABEL-START THRU                                   
002690             3210-BUMP-LABEL-START-EXIT                                   
002700             UNTIL WS-LABEL-START = 4                                     
002710             OR WS-LABEL-EDIT (WS-LABEL-START:1) NOT = SPACE.             
002720     COMPUTE WS-LABEL-LEN = 5 - WS-LABEL-START.                           
002730 3200-TRIM-LABEL-EXIT.                                                    
002740     EXIT.                                                                
002750*                                                                         
002760 3210-BUMP-LABEL-START.                                                   
002770     ADD 1 TO WS-LABEL-START.                                             
002780 3210-BUMP-LABEL-START-EXIT.                                              
002790     EXIT.                                                                
002800*                                                                         
002810*----------------------------------------------------------------*        
002820* 4050/4350/4550  --  SKIP THE HEADER LINE OF EACH EXTRACT.               
002830* 4100/4300/4500  --  READ ONE DATA RECORD, PARSE ITS FIELDS.             
002840* 4200/4400/4600  --  DRIVE THE CLASSIFY/ACCUMULATE FOR ONE FILE.         
002850*----------------------------------------------------------------*        
002860 4050-READ-HR-HEADER.                                                     
002870     READ HR-EXTRACT-FILE                                                 
002880         AT END SET HR-EXTRACT-EOF TO TRUE                                
002890     END-READ.                                                            
002900 4050-READ-HR-HEADER-EXIT.                                                
002910     EXIT.                                                                
002920*                                                                         
002930 4100-READ-HR-EXTRACT.                                                    
002940     READ HR-EXTRACT-FILE                                                 
002950         AT END                                                           
002960             SET HR-EXTRACT-EOF TO TRUE                                   
002970             GO TO 4100-READ-HR-EXTRACT-EXIT                              
002980     END-READ.                                                            
002990     MOVE SPACE TO WS-SRCH-EXTRACT-REC.                                   
003000     UNSTRING HR-EXTRACT-LINE DELIMITED BY ','                            
003010         INTO SRCH-YEAR-RAW SRCH-YEAR-TYPE SRCH-ANY-COUNT-RAW             
003020              SRCH-FROM-COUNT-RAW SRCH-TO-COUNT-RAW.                      
003030 4100-READ-HR-EXTRACT-EXIT.                                               
003040     EXIT.                                                                
003050*                                                                         
003060 4200-PROCESS-HR-EXTRACT.                                                 
003070     PERFORM 5000-CLASSIFY-AND-ACCUMULATE THRU                            
003080             5000-CLASSIFY-AND-ACCUMULATE-EXIT.                           
003090     PERFORM 4100-READ-HR-EXTRACT THRU                                    
003100             4100-READ-HR-EXTRACT-EXIT.                                   
003110 4200-PROCESS-HR-EXTRACT-EXIT.                                            
003120     EXIT.                                                                
003130*                                                                         
003140 4350-READ-TREE-HEADER.                                                   
003150     READ TREE-EXTRACT-FILE                                               
003160         AT END SET TREE-EXTRACT-EOF TO TRUE                              
003170     END-READ.                                                            
003180 4350-READ-TREE-HEADER-EXIT.                                              
003190     EXIT.                                                                
003200*                                                                         
003210 4300-READ-TREE-EXTRACT.                                                  
003220     READ TREE-EXTRACT-FILE                                               
003230         AT END                                                           
003240             SET TREE-EXTRACT-EOF TO TRUE                                 
003250             GO TO 4300-READ-TREE-EXTRACT-EXIT                            
003260     END-READ.                                                            
003270     MOVE SPACE TO WS-SRCH-EXTRACT-REC.                                   
003280     UNSTRING TREE-EXTRACT-LINE DELIMITED BY ','                          
003290         INTO SRCH-YEAR-RAW SRCH-YEAR-TYPE SRCH-ANY-COUNT-RAW             
003300              SRCH-FROM-COUNT-RAW SRCH-TO-COUNT-RAW.                      
003310 4300-READ-TREE-EXTRACT-EXIT.                                             
003320     EXIT.                                                                
003330*                                                                         
003340 4400-PROCESS-TREE-EXTRACT.                                               
003350     PERFORM 5000-CLASSIFY-AND-ACCUMULATE THRU                            
003360             5000-CLASSIFY-AND-ACCUMULATE-EXIT.                           
003370     PERFORM 4300-READ-TREE-EXTRACT THRU                                  
003380             4300-READ-TREE-EXTRACT-EXIT.                                 
003390 4400-PROCESS-TREE-EXTRACT-EXIT.                                          
003400     EXIT.                                                                
003410*                                                                         
003420 4550-READ-LLS-HEADER.                                                    
003430     READ LLS-EXTRACT-FILE                                                
003440         AT END SET LLS-EXTRACT-EOF TO TRUE                               
003450     END-READ.                                                            
003460 4550-READ-LLS-HEADER-EXIT.                                               
003470     EXIT.                                                                
003480*                                                                         
003490 4500-READ-LLS-EXTRACT.                                                   
003500     READ LLS-EXTRACT-FILE                                                
003510         AT END                                                           
003520             SET LLS-EXTRACT-EOF TO TRUE                                  
003530             GO TO 4500-READ-LLS-EXTRACT-EXIT                             
003540     END-READ.                                                            
003550     MOVE SPACE TO WS-SRCH-EXTRACT-REC.                                   
003560     UNSTRING LLS-EXTRACT-LINE DELIMITED BY ','                           
003570         INTO SRCH-YEAR-RAW SRCH-YEAR-TYPE SRCH-ANY-COUNT-RAW             
003580              SRCH-FROM-COUNT-RAW SRCH-TO-COUNT-RAW.                      
003590 4500-READ-LLS-EXTRACT-EXIT.                                              
003600     EXIT.                                                                
003610*                                                                         
003620 4600-PROCESS-LLS-EXTRACT.                                                
003630     PERFORM 5000-CLASSIFY-AND-ACCUMULATE THRU                            
003640             5000-CLASSIFY-AND-ACCUMULATE-EXIT.                           
003650     PERFORM 4500-READ-LLS-EXTRACT THRU                                   
003660             4500-READ-LLS-EXTRACT-EXIT.                                  
003670 4600-PROCESS-LLS-EXTRACT-EXIT.                                           
003680     EXIT.                                                                
003690*                                                                         
003700*----------------------------------------------------------------*        
003710* 5000-CLASSIFY-AND-ACCUMULATE  --  ONE SEARCH-EXTRACT RECORD,            
003720* FROM ANY OF THE THREE SYSTEMS, BUCKETED BY YEAR AND COLUMNED            
003730* BY YEAR TYPE.                                                           
003740*----------------------------------------------------------------*        
003750 5000-CLASSIFY-AND-ACCUMULATE.                                            
003760     PERFORM 5100-FIND-BUCKET-INDEX THRU                                  
003770             5100-FIND-BUCKET-INDEX-EXIT.                                 
003780     PERFORM 5200-FIND-COLUMN THRU 5200-FIND-COLUMN-EXIT.                 
003790     IF WS-COLUMN-NUM GREATER THAN ZERO                                   
003800         PERFORM 5300-SUM-COUNTS THRU 5300-SUM-COUNTS-EXIT                
003810         PERFORM 5400-ADD-TO-CELL THRU 5400-ADD-TO-CELL-EXIT              
003820     END-IF.                                                              
003830 5000-CLASSIFY-AND-ACCUMULATE-EXIT.                                       
003840     EXIT.                                                                
003850*                                                                         
003860 5100-FIND-BUCKET-INDEX.                                                  
003870     IF SRCH-YEAR-STAR-CHK = '"*"'                                        
003880         MOVE WS-STAR-ROW-IDX TO WS-BUCKET-IDX                            
003890     ELSE                                                                 
003900         PERFORM 5110-CONVERT-YEAR-TO-NUM THRU                            
003910                 5110-CONVERT-YEAR-TO-NUM-EXIT                            
003920         IF WS-YEAR-NUM GREATER THAN WS-STOP-YEAR                         
003930             MOVE WS-STOP-YEAR TO WS-YEAR-NUM                             
003940         END-IF                                                           
003950         COMPUTE WS-BUCKET-IDX =                                          
003960                 (WS-YEAR-NUM / WS-BUCKET-SIZE) + 1                       
003970     END-IF.                                                              
003980 5100-FIND-BUCKET-INDEX-EXIT.                                             
003990     EXIT.                                                                
004000*                                                                         
004010*----------------------------------------------------------------*        
004020* 5110-CONVERT-YEAR-TO-NUM  --  SRCH-YEAR-RAW IS LEFT-JUSTIFIED           
004030* BY UNSTRING (E.G. "1990 " OR "76   ").  COUNT ITS DIGITS, THEN          
004040* MOVE ONLY THAT MANY BYTES INTO A JUSTIFIED-RIGHT FIELD SO THE           
004050* SIZE MISMATCH ZERO-ALIGNS IT - NO NUMVAL NEEDED.                        
004060*----------------------------------------------------------------*        
004070 5110-CONVERT-YEAR-TO-NUM.                                                
004080     MOVE 0 TO WS-YEAR-LEN.                                               
004090     PERFORM 5120-COUNT-YEAR-DIGIT THRU                                   
004100             5120-COUNT-YEAR-DIGIT-EXIT                                   
004110             VARYING WS-YEAR-POS FROM 1 BY 1                              
004120             UNTIL WS-YEAR-POS GREATER THAN 4                             
004130             OR SRCH-YEAR-RAW (WS-YEAR-POS:1) = SPACE.                    
004140     IF WS-YEAR-LEN = 0                                                   
004150         MOVE 0 TO WS-YEAR-NUM                                            
004160     ELSE                                                                 
004170         MOVE SPACE TO WS-YEAR-WORK                                       
004180         MOVE SRCH-YEAR-RAW (1:WS-YEAR-LEN) TO WS-YEAR-JUST               
004190         INSPECT WS-YEAR-JUST REPLACING LEADING SPACE BY '0'              
004200     END-IF.                                                              
004210 5110-CONVERT-YEAR-TO-NUM-EXIT.                                           
004220     EXIT.                                                                
004230*                                                                         
004240 5120-COUNT-YEAR-DIGIT.                                                   
004250     ADD 1 TO WS-YEAR-LEN.                                                
004260 5120-COUNT-YEAR-DIGIT-EXIT.                                              
004270     EXIT.                                                                
004280*                                                                         
004290*----------------------------------------------------------------*        
004300* 5200-FIND-COLUMN  --  BIRTH=1, DEATH=2, RESIDENCE/ANY/OTHER/            
004310* MARRIAGE=3.  ANYTHING ELSE IS SKIPPED WITH A MESSAGE.                   
004320*----------------------------------------------------------------*        
004330 5200-FIND-COLUMN.                                                        
004340     IF SRCH-YEAR-TYPE = 'birth'                                          
004350         MOVE 1 TO WS-COLUMN-NUM                                          
004360     ELSE                                                                 
004370         IF SRCH-YEAR-TYPE = 'death'                                      
004380             MOVE 2 TO WS-COLUMN-NUM                                      
004390         ELSE                                                             
004400             IF SRCH-YEAR-TYPE = 'residence' OR                           
004410                SRCH-YEAR-TYPE = 'any' OR                                 
004420                SRCH-YEAR-TYPE = 'other' OR                               
004430                SRCH-YEAR-TYPE = 'marriage'                               
004440                 MOVE 3 TO WS-COLUMN-NUM                                  
004450             ELSE                                                         
004460                 MOVE 0 TO WS-COLUMN-NUM                                  
004470                 DISPLAY 'SRCHYRA - SKIPPING UNKNOWN YEAR TYPE '          
004480                         SRCH-YEAR-TYPE                                   
004490             END-IF                                                       
004500         END-IF                                                           
004510     END-IF.                                                              
004520 5200-FIND-COLUMN-EXIT.                                                   
004530     EXIT.                                                                
004540*                                                                         
004550*----------------------------------------------------------------*        
004560* 5300-SUM-COUNTS  --  ANY-COUNT + FROM-COUNT + TO-COUNT, EACH            
004570* TREATED AS ZERO WHEN THE EXTRACT LEFT IT BLANK.                         
004580*----------------------------------------------------------------*        
004590 5300-SUM-COUNTS.                                                         
004600     MOVE SRCH-ANY-COUNT-RAW TO WS-SCAN-SOURCE.                           
004610     PERFORM 5310-SCAN-AND-CONVERT THRU                                   
004620             5310-SCAN-AND-CONVERT-EXIT.                                  
004630     MOVE WS-SCAN-NUM TO WS-RECORD-SUM.                                   
004640     MOVE SRCH-FROM-COUNT-RAW TO WS-SCAN-SOURCE.                          
004650     PERFORM 5310-SCAN-AND-CONVERT THRU                                   
004660             5310-SCAN-AND-CONVERT-EXIT.                                  
004670     ADD WS-SCAN-NUM TO WS-RECORD-SUM.                                    
004680     MOVE SRCH-TO-COUNT-RAW TO WS-SCAN-SOURCE.                            
004690     PERFORM 5310-SCAN-AND-CONVERT THRU                                   
004700             5310-SCAN-AND-CONVERT-EXIT.                                  
004710     ADD WS-SCAN-NUM TO WS-RECORD-SUM.                                    
004720 5300-SUM-COUNTS-EXIT.                                                    
004730     EXIT.                                                                
004740*                                                                         
004750 5310-SCAN-AND-CONVERT.                                                   
004760     MOVE 0 TO WS-SCAN-LEN.                                               
004770     PERFORM 5320-COUNT-SCAN-DIGIT THRU                                   
004780             5320-COUNT-SCAN-DIGIT-EXIT                                   
004790             VARYING WS-SCAN-POS FROM 1 BY 1                              
004800             UNTIL WS-SCAN-POS GREATER THAN 9                             
004810             OR WS-SCAN-SOURCE (WS-SCAN-POS:1) = SPACE.                   
004820     IF WS-SCAN-LEN = 0                                                   
004830         MOVE 0 TO WS-SCAN-NUM                                            
004840     ELSE                                                                 
004850         MOVE SPACE TO WS-SCAN-VALUE                                      
004860         MOVE WS-SCAN-SOURCE (1:WS-SCAN-LEN) TO WS-SCAN-JUST              
004870         INSPECT WS-SCAN-JUST REPLACING LEADING SPACE BY '0'              
004880     END-IF.                                                              
004890 5310-SCAN-AND-CONVERT-EXIT.                                              
004900     EXIT.                                                                
004910*                                                                         
004920 5320-COUNT-SCAN-DIGIT.                                                   
004930     ADD 1 TO WS-SCAN-LEN.                                                
004940 5320-COUNT-SCAN-DIGIT-EXIT.                                              
004950     EXIT.                                                                
004960*                                                                         
004970 5400-ADD-TO-CELL.                                                        
004980     IF WS-COLUMN-NUM = 1                                                 
004990         ADD WS-RECORD-SUM TO YB-COL-1 (WS-BUCKET-IDX)                    
005000     ELSE                                                                 
005010         IF WS-COLUMN-NUM = 2                                             
005020             ADD WS-RECORD-SUM TO YB-COL-2 (WS-BUCKET-IDX)                
005030         ELSE                                                             
005040             ADD WS-RECORD-SUM TO YB-COL-3 (WS-BUCKET-IDX)                
005050         END-IF                                                           
005060     END-IF.                                                              
005070     IF WS-RECORD-SUM = 0                                                 
005080         ADD 1 TO YB-INA-COUNT (WS-BUCKET-IDX)                            
005090     ELSE                                                                 
005100         IF YB-ROW-NO-DATA (WS-BUCKET-IDX)                                
005110             SET YB-ROW-HAS-DATA (WS-BUCKET-IDX) TO TRUE                  
005120         END-IF                                                           
005130     END-IF.                                                              
005140     ADD WS-RECORD-SUM TO YB-ROW-TOTAL (WS-BUCKET-IDX).                   
005150 5400-ADD-TO-CELL-EXIT.                                                   
005160     EXIT.                                                                
005170*                                                                         
005180*----------------------------------------------------------------*        
005190* 5500-WRITE-OUTPUT-TABLE  --  HEADER LINE, THEN ONE LINE PER             
005200* BUCKET ROW INCLUDING THE TRAILING STAR ROW.                             
005210*----------------------------------------------------------------*        
005220 5500-WRITE-OUTPUT-TABLE.                                                 
005230     MOVE 'year,birth,death,other' TO ACROSS-SYS-LINE.                    
005240     WRITE ACROSS-SYS-LINE.                                               
005250     PERFORM 5600-WRITE-BUCKET-ROW THRU                                   
005260             5600-WRITE-BUCKET-ROW-EXIT                                   
005270             VARYING YB-IDX FROM 1 BY 1                                   
005280             UNTIL YB-IDX GREATER THAN WS-STAR-ROW-IDX.                   
005290 5500-WRITE-OUTPUT-TABLE-EXIT.                                            
005300     EXIT.                                                                
005310*                                                                         
005320 5600-WRITE-BUCKET-ROW.                                                   
005330     MOVE SPACE TO WS-OUTPUT-LINE.                                        
005340     MOVE 1 TO WS-STR-PTR.                                                
005350     STRING YB-YEAR-LABEL (YB-IDX) DELIMITED BY SPACE                     
005360            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005370     STRING ',' DELIMITED BY SIZE                                         
005380            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005390     MOVE YB-COL-1 (YB-IDX) TO WS-EDIT-NUM.                               
005400     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
005410     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
005420            DELIMITED BY SIZE                                             
005430            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005440     STRING ',' DELIMITED BY SIZE                                         
005450            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005460     MOVE YB-COL-2 (YB-IDX) TO WS-EDIT-NUM.                               
005470     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
005480     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
005490            DELIMITED BY SIZE                                             
005500            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005510     STRING ',' DELIMITED BY SIZE                                         
005520            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005530     MOVE YB-COL-3 (YB-IDX) TO WS-EDIT-NUM.                               
005540     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
005550     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
005560            DELIMITED BY SIZE                                             
005570            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005580     MOVE WS-OUTPUT-LINE TO ACROSS-SYS-LINE.                              
005590     WRITE ACROSS-SYS-LINE.                                               
005600     IF WS-DEBUG-ON                                                       
005610         DISPLAY 'SRCHYRA - ROW ' YB-YEAR-LABEL (YB-IDX)                  
005620                 ' KIND=' YB-ROW-KIND (YB-IDX)                            
005630                 ' EXIST=' YB-ROW-EXIST (YB-IDX)                          
005640                 ' INA=' YB-INA-COUNT (YB-IDX)                            
005650                 ' TOTAL=' YB-ROW-TOTAL (YB-IDX)                          
005660     END-IF.                                                              
005670 5600-WRITE-BUCKET-ROW-EXIT.                                              
005680     EXIT.                                                                
005690*                                                                         
005700*----------------------------------------------------------------*        
005710* 5650-EDIT-COUNT  --  ZERO-SUPPRESS WS-EDIT-NUM AND FIND THE             
005720* FIRST SIGNIFICANT DIGIT SO THE CALLER CAN STRING JUST THAT              
005730* MUCH OF WS-EDIT-TEXT - PLAIN INTEGER TEXT, NO LEADING ZEROS,            
005740* "0" PRINTS AS "0" NOT AS AN EMPTY FIELD.                                
005750*----------------------------------------------------------------*        
005760 5650-EDIT-COUNT.                                                         
005770     MOVE WS-EDIT-NUM TO WS-EDIT-TEXT.                                    
005780     MOVE 1 TO WS-EDIT-START.                                             
005790     PERFORM 5660-BUMP-EDIT-START THRU                                    
005800             5660-BUMP-EDIT-START-EXIT                                    
005810             UNTIL WS-EDIT-START = 9                                      
005820             OR WS-EDIT-TEXT (WS-EDIT-START:1) NOT = SPACE.               
005830     COMPUTE WS-EDIT-LEN = 10 - WS-EDIT-START.                            
005840 5650-EDIT-COUNT-EXIT.                                                    
005850     EXIT.                                                                
005860*                                                                         
005870 5660-BUMP-EDIT-START.                                                    
005880     ADD 1 TO WS-EDIT-START.                                              
005890 5660-BUMP-EDIT-START-EXIT.                                               
005900     EXIT.                                                                
005910*                                                                         
005920 6000-CLOSE-FILES.                                                        
005930     CLOSE HR-EXTRACT-FILE.                                               
005940     CLOSE TREE-EXTRACT-FILE.                                             
005950     CLOSE LLS-EXTRACT-FILE.                                              
005960     CLOSE ACROSS-SYS-FILE.                                               
005970 6000-CLOSE-FILES-EXIT.                                                   
005980     EXIT.                                                                
005990                                                                          
