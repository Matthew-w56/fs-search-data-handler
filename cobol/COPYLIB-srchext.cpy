000100*----------------------------------------------------------------*        
000110*  SRCHEXT  --  SEARCH-EXTRACT WORK RECORD                                
000120*  ONE LINE OF ANY OF THE THREE SYSTEM EXTRACTS (HR/TREE/LLS).            
000130*  POPULATED BY UNSTRING OF THE COMMA-DELIMITED INPUT LINE.               
000140*  SHARED BY SRCHYRA, SRCHYRB AND SRCHYRT.                                
000150*----------------------------------------------------------------*        
000160 01  WS-SRCH-EXTRACT-REC.                                                 
000170     05  SRCH-YEAR-RAW           PIC X(05).                               
000180     05  SRCH-YEAR-TYPE          PIC X(10).                               
000190     05  SRCH-ANY-COUNT-RAW      PIC X(09).                               
000200     05  SRCH-FROM-COUNT-RAW     PIC X(09).                               
000210     05  SRCH-TO-COUNT-RAW       PIC X(09).                               
000220     05  FILLER                  PIC X(20).                               
000230*----------------------------------------------------------------*        
000240*  ALTERNATE NUMERIC VIEW OF THE YEAR TOKEN, USED ONCE THE                
000250*  WILDCARD CHECK HAS RULED OUT THE QUOTE-STAR-QUOTE LITERAL.             
000260*----------------------------------------------------------------*        
000270 01  WS-SRCH-EXTRACT-REC-R REDEFINES WS-SRCH-EXTRACT-REC.                 
000280     05  SRCH-YEAR-STAR-CHK      PIC X(03).                               
000290     05  FILLER                  PIC X(02).                               
000300     05  FILLER                  PIC X(43).                               
000310*----------------------------------------------------------------*        
000320*  YEAR IS UNSTRUNG LEFT-JUSTIFIED INTO SRCH-YEAR-RAW, SO THE             
000330*  CALLER FIRST COUNTS ITS DIGITS (SEE 5100-FIND-BUCKET-INDEX)            
000340*  AND MOVES ONLY THAT MANY BYTES IN HERE - THE SIZE MISMATCH             
000350*  IS WHAT MAKES JUSTIFIED RIGHT ZERO-ALIGN THE DIGITS.                   
000360*----------------------------------------------------------------*        
000370 01  WS-YEAR-WORK.                                                        
000380     05  WS-YEAR-JUST            PIC X(04) JUSTIFIED RIGHT.               
000390     05  FILLER                  PIC X(01).                               
000400 01  WS-YEAR-WORK-R REDEFINES WS-YEAR-WORK.                               
000410     05  WS-YEAR-NUM             PIC 9(04).                               
000420     05  FILLER                  PIC X(01).                               
000430*----------------------------------------------------------------*        
000440 01  WS-COUNT-WORK.                                                       
000450     05  WS-ANY-JUST             PIC X(09) JUSTIFIED RIGHT.               
000460     05  WS-FROM-JUST            PIC X(09) JUSTIFIED RIGHT.               
000470     05  WS-TO-JUST              PIC X(09) JUSTIFIED RIGHT.               
000480 01  WS-COUNT-WORK-R REDEFINES WS-COUNT-WORK.                             
000490     05  WS-ANY-COUNT-NUM        PIC 9(09).                               
000500     05  WS-FROM-COUNT-NUM       PIC 9(09).                               
000510     05  WS-TO-COUNT-NUM         PIC 9(09).                               
000520                                                                          
