000100*----------------------------------------------------------------*        
000110*  YRBKTAB  --  YEAR-BUCKET ACCUMULATOR TABLE                             
000120*  103 NUMBERED BUCKETS (STOP-YEAR 2050 / BUCKET-SIZE 20) PLUS            
000130*  ONE TRAILING "STAR" ROW FOR WILDCARD YEARS.  THREE COLUMNS;            
000140*  SRCHYRA USES THEM AS BIRTH/DEATH/OTHER, SRCHYRB AS HR/TREE/LLS.        
000150*                                                                         
000160*  YB-ROW-KIND TAGS A ROW AS AN ORDINARY NUMBERED BUCKET (BKT) OR         
000170*  THE TRAILING WILDCARD ROW (STR) - THE SAME SHORT-LITERAL TAG           
000180*  AND GUARD-BYTE/TALLY IDIOM USED ELSEWHERE IN THIS SHOP'S               
000190*  CHARTING COPYBOOKS.  YB-ROW-EXIST IS THE GUARD BYTE - IT STARTS        
000200*  "NO " AND FLIPS TO "YES" THE FIRST TIME A NON-ZERO COUNT LANDS         
000210*  IN THE ROW, SO THE DEBUG TRACE CAN TELL A LIVE BUCKET FROM ONE         
000220*  NO EXTRACT EVER HIT.  YB-INA-COUNT IS THE SAME "NOT APPLICABLE"        
000230*  TALLY THOSE CHARTING COPYBOOKS KEEP PER CATEGORY - HERE IT             
000240*  COUNTS HOW MANY TIMES A RECORD LANDED IN THE ROW WITH A ZERO           
000250*  SEARCH COUNT.  YB-ROW-TOTAL IS THE ROW'S GRAND TOTAL ACROSS ALL        
000260*  THREE COLUMNS, CARRIED FOR THE DEBUG TRACE ONLY - IT IS NOT            
000270*  PART OF THE CSV OUTPUT LAYOUT.                                         
000280*----------------------------------------------------------------*        
000290 01  WS-YEAR-BUCKET-TABLE.                                                
000300     05  YB-ROW OCCURS 104 TIMES INDEXED BY YB-IDX.                       
000310         10  YB-YEAR-LABEL       PIC X(05).                               
000320         10  YB-ROW-KIND         PIC X(03).                               
000330             88  YB-ROW-IS-BUCKET        VALUE 'BKT'.                     
000340             88  YB-ROW-IS-STAR          VALUE 'STR'.                     
000350         10  YB-COUNTS.                                                   
000360             15  YB-ROW-EXIST        PIC X(03).                           
000370                 88  YB-ROW-HAS-DATA         VALUE 'YES'.                 
000380                 88  YB-ROW-NO-DATA          VALUE 'NO '.                 
000390             15  YB-INA-COUNT        PIC 9(09).                           
000400             15  YB-COL-1            PIC 9(09).                           
000410             15  YB-COL-2            PIC 9(09).                           
000420             15  YB-COL-3            PIC 9(09).                           
000430             15  YB-ROW-TOTAL        PIC 9(09).                           
000440         10  FILLER              PIC X(05).                               
000450     05  FILLER                  PIC X(01)   VALUE SPACE.                 
000460                                                                          
