000100*================================================================*        
000110* PROGRAM NAME:     SRCHYRB                                               
000120* ORIGINAL AUTHOR:  R. HANSEN                                             
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR       REQUEST      DESCRIPTION                         
000160* --------- ------------ ------------ --------------------------          
000170* 03/19/85  R.HANSEN     INITIAL      FIRST CUT OF THE BIRTH-             
000180*                                     YEAR-SEARCHES-BY-SYSTEM             
000190*                                     CHART EXTRACT FOR THE HR            
000200*                                     SYSTEM ONLY.                        
000210* 09/02/86  R.HANSEN     CR-0142      TREE SYSTEM EXTRACT ADDED           
000220*                                     TO THE FAN-IN.                      
000230* 06/18/89  M.FARR       CR-0311      LLS SYSTEM EXTRACT ADDED.           
000240*                                     BUCKET SIZE AND STOP YEAR           
000250*                                     PULLED OUT AS CONSTANTS.            
000260* 02/10/93  M.FARR       CR-0455      NOW CALLS SRCHVFY UP FRONT          
000270*                                     AND ABORTS WITH RETURN CODE         
000280*                                     7 IF ANY EXTRACT IS MISSING,        
000290*                                     INSTEAD OF ABENDING ON THE          
000300*                                     OPEN.                               
000310* 07/22/95  T.OLESON     REQ-0602     COLUMN IS NOW BY SOURCE             
000320*                                     SYSTEM (HR/TREE/LLS), NOT           
000330*                                     BY YEAR TYPE - CHARTING             
000340*                                     GROUP WANTS THE BIRTH-YEAR          
000350*                                     CHART SPLIT PER SYSTEM.             
000360* 11/30/98  K.BIRD       Y2K-0037     YEAR TOKEN IS NOW SCANNED           
000370*                                     AND ZERO-FILLED TO A FULL           
000380*                                     4-DIGIT NUMBER BEFORE THE           
000390*                                     BUCKET DIVIDE - A 2-DIGIT           
000400*                                     YEAR WAS BUCKETING WRONG.           
000410* 04/14/00  K.BIRD       CR-0719      WILDCARD YEAR ROW MOVED TO          
000420*                                     THE END OF THE TABLE SO IT          
000430*                                     PRINTS LAST, NOT FIRST.             
000440* 08/09/03  S.WHITLEY    REQ-0834     PERFORM/GO TO STANDARDS             
000450*                                     CLEANUP - NO INLINE PERFORM.        
000460*================================================================*        
000470 IDENTIFICATION DIVISION.                                                 
000480 PROGRAM-ID.    SRCHYRB.                                                  
000490 AUTHOR.        R. HANSEN.                                                
000500 INSTALLATION.  FAMILY DATA SYSTEMS BUREAU.                               
000510 DATE-WRITTEN.  03/19/85.                                                 
000520 DATE-COMPILED.                                                           
000530 SECURITY.      NON-CONFIDENTIAL.                                         
000540*================================================================*        
000550* SRCHYRB READS THE THREE SEARCH-YEAR EXTRACTS (HR, TREE, LLS)            
000560* AND BUILDS THE "BIRTH-YEAR SEARCHES BY SYSTEM" CHART FEED.              
000570* ONLY RECORDS WHOSE YEAR-TYPE IS "birth" ARE COUNTED - ALL OTHER         
000580* YEAR TYPES ARE SILENTLY SKIPPED, NO MESSAGE.  BUCKET SIZE IS 20         
000590* YEARS, THE TABLE RUNS THROUGH STOP-YEAR 2050, AND THERE IS ONE          
000600* EXTRA ROW FOR SEARCHES WITH NO YEAR SPECIFIED (THE WILDCARD "*"         
000610* ROW).  COLUMN IS FIXED BY WHICH EXTRACT THE RECORD CAME FROM.           
000620*================================================================*        
000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SOURCE-COMPUTER.  IBM-4341.                                              
000660 OBJECT-COMPUTER.  IBM-4341.                                              
000670 SPECIAL-NAMES.                                                           
000680     C01 IS TOP-OF-FORM                                                   
000690     UPSI-0 ON STATUS IS WS-DEBUG-ON                                      
000700            OFF STATUS IS WS-DEBUG-OFF.                                   
000710 INPUT-OUTPUT SECTION.                                                    
000720 FILE-CONTROL.                                                            
000730     SELECT HR-EXTRACT-FILE   ASSIGN TO HRDD                              
000740            ORGANIZATION IS SEQUENTIAL                                    
000750            FILE STATUS IS FS-HR-EXTRACT.                                 
000760     SELECT TREE-EXTRACT-FILE ASSIGN TO TREDD                             
000770            ORGANIZATION IS SEQUENTIAL                                    
000780            FILE STATUS IS FS-TREE-EXTRACT.                               
000790     SELECT LLS-EXTRACT-FILE  ASSIGN TO LLSDD                             
000800            ORGANIZATION IS SEQUENTIAL                                    
000810            FILE STATUS IS FS-LLS-EXTRACT.                                
000820     SELECT BIRTH-SYS-FILE    ASSIGN TO BYRDD                             
000830            ORGANIZATION IS SEQUENTIAL                                    
000840            FILE STATUS IS FS-BIRTH-SYS.                                  
000850*                                                                         
000860 DATA DIVISION.                                                           
000870 FILE SECTION.                                                            
000880 FD  HR-EXTRACT-FILE                                                      
000890     RECORDING MODE IS F.                                                 
000900 01  HR-EXTRACT-LINE            PIC X(80).                                
000910*                                                                         
000920 FD  TREE-EXTRACT-FILE                                                    
000930     RECORDING MODE IS F.                                                 
000940 01  TREE-EXTRACT-LINE          PIC X(80).                                
000950*                                                                         
000960 FD  LLS-EXTRACT-FILE                                                     
000970     RECORDING MODE IS F.                                                 
000980 01  LLS-EXTRACT-LINE           PIC X(80).                                
000990*                                                                         
001000 FD  BIRTH-SYS-FILE                                                       
001010     RECORDING MODE IS F.                                                 
001020 01  BIRTH-SYS-LINE             PIC X(80).                                
001030*                                                                         
001040 WORKING-STORAGE SECTION.                                                 
001050 COPY SRCHEXT.                                                            
001060 COPY SCNWORK.                                                            
001070 COPY YRBKTAB.                                                            
001080 COPY VFYFLAG.                                                            
001090*                                                                         
001100 01  WS-FILE-STATUS-GROUP.                                                
001110     05  FS-HR-EXTRACT          PIC X(02).                                
001120         88  FS-HR-OPEN-OK              VALUES '00' '05'.                 
001130     05  FS-TREE-EXTRACT        PIC X(02).                                
001140         88  FS-TREE-OPEN-OK             VALUES '00' '05'.                
001150     05  FS-LLS-EXTRACT         PIC X(02).                                
001160         88  FS-LLS-OPEN-OK              VALUES '00' '05'.                
001170     05  FS-BIRTH-SYS           PIC X(02).                                
001180         88  FS-BIRTH-SYS-OK            VALUE '00'.                       
001190     05  FILLER                 PIC X(05).                                
001200*                                                                         
001210 01  WS-EOF-SWITCHES.                                                     
001220     05  WS-HR-EOF-SW           PIC X(01)   VALUE 'N'.                    
001230         88  HR-EXTRACT-EOF             VALUE 'Y'.                        
001240     05  WS-TREE-EOF-SW         PIC X(01)   VALUE 'N'.                    
001250         88  TREE-EXTRACT-EOF           VALUE 'Y'.                        
001260     05  WS-LLS-EOF-SW          PIC X(01)   VALUE 'N'.                    
001270         88  LLS-EXTRACT-EOF            VALUE 'Y'.                        
001280     05  FILLER                 PIC X(05).                                
001290*                                                                         
001300 01  WS-CONSTANTS.                                                        
001310     05  WS-BUCKET-SIZE         PIC 9(04)   COMP VALUE 20.                
001320     05  WS-STOP-YEAR           PIC 9(04)   COMP VALUE 2050.              
001330     05  WS-NUM-BUCKETS         PIC 9(04)   COMP VALUE 103.               
001340     05  WS-STAR-ROW-IDX        PIC 9(04)   COMP VALUE 104.               
001350     05  FILLER                 PIC X(05).                                
001360*                                                                         
001370 77  WS-STR-PTR                 PIC 9(02)   COMP.                         
001380*                                                                         
001390 01  WS-WORK-FIELDS.                                                      
001400     05  WS-BUCKET-IDX          PIC 9(04)   COMP.                         
001410     05  WS-COLUMN-NUM          PIC 9(01)   COMP.                         
001420     05  WS-RECORD-SUM          PIC 9(09).                                
001430     05  WS-LABEL-EDIT          PIC ZZZ9.                                 
001440     05  WS-LABEL-START         PIC 9(02)   COMP.                         
001450     05  WS-LABEL-LEN           PIC 9(02)   COMP.                         
001460     05  WS-YEAR-LEN            PIC 9(02)   COMP.                         
001470     05  WS-YEAR-POS            PIC 9(02)   COMP.                         
001480     05  WS-EDIT-NUM            PIC 9(09).                                
001490     05  WS-EDIT-START          PIC 9(02)   COMP.                         
001500     05  WS-EDIT-LEN            PIC 9(02)   COMP.                         
001510     05  FILLER                 PIC X(05).                                
001520*                                                                         
001530 01  WS-EDIT-TEXT                       PIC Z(8)9.                        
001540*                                                                         
001550 01  WS-OUTPUT-LINE                     PIC X(80).                        
001560*                                                                         
001570 PROCEDURE DIVISION.                                                      
001580*                                                                         
001590 0000-MAIN-PROCESSING.                                                    
001600     IF WS-DEBUG-ON                                                       
001610         DISPLAY 'SRCHYRB - DEBUG SWITCH (UPSI-0) IS ON'                  
001620     END-IF.                                                              
001630     PERFORM 1000-VERIFY-SOURCES THRU 1000-VERIFY-SOURCES-EXIT.           
001640     IF LK-MISSING-COUNT GREATER THAN ZERO                                
001650         PERFORM 1100-ABORT-MISSING-SOURCES THRU                          
001660                 1100-ABORT-MISSING-SOURCES-EXIT                          
001670     ELSE                                                                 
001680         PERFORM 2000-OPEN-FILES THRU 2000-OPEN-FILES-EXIT                
001690         PERFORM 3000-INIT-BUCKET-TABLE THRU                              
001700                 3000-INIT-BUCKET-TABLE-EXIT                              
001710         MOVE 1 TO WS-COLUMN-NUM                                          
001720         PERFORM 4050-READ-HR-HEADER THRU                                 
001730                 4050-READ-HR-HEADER-EXIT                                 
001740         PERFORM 4100-READ-HR-EXTRACT THRU                                
001750                 4100-READ-HR-EXTRACT-EXIT                                
001760         PERFORM 4200-PROCESS-HR-EXTRACT THRU                             
001770                 4200-PROCESS-HR-EXTRACT-EXIT                             
001780                 UNTIL HR-EXTRACT-EOF                                     
001790         MOVE 2 TO WS-COLUMN-NUM                                          
001800         PERFORM 4350-READ-TREE-HEADER THRU                               
001810                 4350-READ-TREE-HEADER-EXIT                               
001820         PERFORM 4300-READ-TREE-EXTRACT THRU                              
001830                 4300-READ-TREE-EXTRACT-EXIT                              
001840         PERFORM 4400-PROCESS-TREE-EXTRACT THRU                           
001850                 4400-PROCESS-TREE-EXTRACT-EXIT                           
001860                 UNTIL TREE-EXTRACT-EOF                                   
001870         MOVE 3 TO WS-COLUMN-NUM                                          
001880         PERFORM 4550-READ-LLS-HEADER THRU                                
001890                 4550-READ-LLS-HEADER-EXIT                                
001900         PERFORM 4500-READ-LLS-EXTRACT THRU                               
001910                 4500-READ-LLS-EXTRACT-EXIT                               
001920         PERFORM 4600-PROCESS-LLS-EXTRACT THRU                            
001930                 4600-PROCESS-LLS-EXTRACT-EXIT                            
001940                 UNTIL LLS-EXTRACT-EOF                                    
001950         PERFORM 5500-WRITE-OUTPUT-TABLE THRU                             
001960                 5500-WRITE-OUTPUT-TABLE-EXIT                             
001970         PERFORM 6000-CLOSE-FILES THRU 6000-CLOSE-FILES-EXIT              
001980     END-IF.                                                              
001990     GOBACK.                                                              
002000*                                                                         
002010*----------------------------------------------------------------*        
002020* 1000-VERIFY-SOURCES / 1100-ABORT-MISSING-SOURCES.                       
002030*----------------------------------------------------------------*        
002040 1000-VERIFY-SOURCES.                                                     
002050     CALL 'SRCHVFY' USING LK-VERIFY-AREA.                                 
002060 1000-VERIFY-SOURCES-EXIT.                                                
002070     EXIT.                                                                
002080*                                                                         
002090 1100-ABORT-MISSING-SOURCES.                                              
002100     DISPLAY 'SRCHYRB - REQUIRED DATA SOURCE(S) MISSING'.                 
002110     IF LK-HR-MISSING                                                     
002120         DISPLAY '    MISSING - HR EXTRACT'                               
002130     END-IF.                                                              
002140     IF LK-TREE-MISSING                                                   
002150         DISPLAY '    MISSING - TREE EXTRACT'                             
002160     END-IF.                                                              
002170     IF LK-LLS-MISSING                                                    
002180         DISPLAY '    MISSING - LLS EXTRACT'                              
002190     END-IF.                                                              
002200     MOVE 7 TO RETURN-CODE.                                               
002210 1100-ABORT-MISSING-SOURCES-EXIT.                                         
002220     EXIT.                                                                
002230*                                                                         
002240 2000-OPEN-FILES.                                                         
002250     OPEN INPUT HR-EXTRACT-FILE.                                          
002260     OPEN INPUT TREE-EXTRACT-FILE.                                        
002270     OPEN INPUT LLS-EXTRACT-FILE.                                         
002280     OPEN OUTPUT BIRTH-SYS-FILE.                                          
002290 2000-OPEN-FILES-EXIT.                                                    
002300     EXIT.                                                                
002310*                                                                         
002320*----------------------------------------------------------------*        
002330* 3000-INIT-BUCKET-TABLE  --  ONE ROW PER BUCKET, LABEL =                 
002340* BUCKET-INDEX TIMES BUCKET-SIZE, PLUS THE TRAILING STAR ROW.             
002350*----------------------------------------------------------------*        
002360 3000-INIT-BUCKET-TABLE.                                                  
002370     PERFORM 3100-INIT-BUCKET-ROW THRU 3100-INIT-BUCKET-ROW-EXIT          
002380             VARYING YB-IDX FROM 1 BY 1                                   
002390             UNTIL YB-IDX GREATER THAN WS-NUM-BUCKETS.                    
002400     MOVE '"*"' TO YB-YEAR-LABEL (WS-STAR-ROW-IDX).                       
002410     SET YB-ROW-IS-STAR (WS-STAR-ROW-IDX) TO TRUE.                        
002420     SET YB-ROW-NO-DATA (WS-STAR-ROW-IDX) TO TRUE.                        
002430     MOVE 0 TO YB-INA-COUNT (WS-STAR-ROW-IDX).                            
002440     MOVE 0 TO YB-COL-1 (WS-STAR-ROW-IDX).                                
002450     MOVE 0 TO YB-COL-2 (WS-STAR-ROW-IDX).                                
002460     MOVE 0 TO YB-COL-3 (WS-STAR-ROW-IDX).                                
002470     MOVE 0 TO YB-ROW-TOTAL (WS-STAR-ROW-IDX).                            
002480 3000-INIT-BUCKET-TABLE-EXIT.                                             
002490     EXIT.                                                                
002500*                                                                         
002510 3100-INIT-BUCKET-ROW.                                                    
002520     COMPUTE WS-LABEL-EDIT = (YB-IDX - 1) * WS-BUCKET-SIZE.               
002530     PERFORM 3200-TRIM-LABEL THRU 3200-TRIM-LABEL-EXIT.                   
002540     MOVE SPACE TO YB-YEAR-LABEL (YB-IDX).                                
002550     STRING WS-LABEL-EDIT (WS-LABEL-START:WS-LABEL-LEN)                   
002560            DELIMITED BY SIZE                                             
002570            INTO YB-YEAR-LABEL (YB-IDX).                                  
002580     SET YB-ROW-IS-BUCKET (YB-IDX) TO TRUE.                               
002590     SET YB-ROW-NO-DATA (YB-IDX) TO TRUE.                                 
002600     MOVE 0 TO YB-INA-COUNT (YB-IDX).                                     
002610     MOVE 0 TO YB-COL-1 (YB-IDX).                                         
002620     MOVE 0 TO YB-COL-2 (YB-IDX).                                         
002630     MOVE 0 TO YB-COL-3 (YB-IDX).                                         
002640     MOVE 0 TO YB-ROW-TOTAL (YB-IDX).                                     
002650 3100-INIT-BUCKET-ROW-EXIT.                                               
002660     EXIT.                                                                
002670*                                                                         
002680*----------------------------------------------------------------*        
002690* 3200-TRIM-LABEL  --  FINDS THE FIRST NON-SPACE BYTE OF THE              
002700* ZERO-SUPPRESSED YEAR LABEL SO STRING CAN LEFT-JUSTIFY IT.               
002710*----------------------------------------------------------------*        
002720 3200-TRIM-LABEL.                                                         
002730     MOVE 1 TO WS-LABEL-START.                                            
002740     PERFORM 3210-BUMP-LABEL-START THRU                                   
002750             3210-BUMP-LABEL-START-EXIT                                   
002760             UNTIL WS-LABEL-START = 4                                     
002770             OR WS-LABEL-EDIT (WS-LABEL-START:1) NOT = SPACE.             
002780     COMPUTE WS-LABEL-LEN = 5 - WS-LABEL-START.                           
002790 3200-TRIM-LABEL-EXIT.                                                    
002800     EXIT.                                                                
002810*                                                                         
002820 3210-BUMP-LABEL-START.                                                   
002830     ADD 1 TO WS-LABEL-START.                                             
002840 3210-BUMP-LABEL-START-EXIT.                                              
002850     EXIT.                                                                
002860*                                                                         
002870*----------------------------------------------------------------*        
002880* 4050/4350/4550  --  SKIP THE HEADER LINE OF EACH EXTRACT.               
002890* 4100/4300/4500  --  READ ONE DATA RECORD, PARSE ITS FIELDS.             
002900* 4200/4400/4600  --  DRIVE THE CLASSIFY/ACCUMULATE FOR ONE FILE.         
002910* WS-COLUMN-NUM IS SET ONCE PER FILE IN 0000-MAIN-PROCESSING AND          
002920* HELD FIXED THROUGHOUT THAT FILE'S PASS - THE COLUMN HERE COMES          
002930* FROM WHICH SYSTEM THE RECORD CAME FROM, NOT FROM YEAR-TYPE.             
002940*----------------------------------------------------------------*        
002950 4050-READ-HR-HEADER.                                                     
002960     READ HR-EXTRACT-FILE                                                 
002970         AT END SET HR-EXTRACT-EOF TO TRUE                                
002980     END-READ.                                                            
002990 4050-READ-HR-HEADER-EXIT.                                                
003000     EXIT.                                                                
003010*                                                                         
003020 4100-READ-HR-EXTRACT.                                                    
003030     READ HR-EXTRACT-FILE                                                 
003040         AT END                                                           
003050             SET HR-EXTRACT-EOF TO TRUE                                   
003060             GO TO 4100-READ-HR-EXTRACT-EXIT                              
003070     END-READ.                                                            
003080     MOVE SPACE TO WS-SRCH-EXTRACT-REC.                                   
003090     UNSTRING HR-EXTRACT-LINE DELIMITED BY ','                            
003100         INTO SRCH-YEAR-RAW SRCH-YEAR-TYPE SRCH-ANY-COUNT-RAW             
003110              SRCH-FROM-COUNT-RAW SRCH-TO-COUNT-RAW.                      
003120 4100-READ-HR-EXTRACT-EXIT.                                               
003130     EXIT.                                                                
003140*                                                                         
003150 4200-PROCESS-HR-EXTRACT.                                                 
003160     IF SRCH-YEAR-TYPE = 'birth'                                          
003170         PERFORM 5000-CLASSIFY-AND-ACCUMULATE THRU                        
003180                 5000-CLASSIFY-AND-ACCUMULATE-EXIT                        
003190     END-IF.                                                              
003200     PERFORM 4100-READ-HR-EXTRACT THRU                                    
003210             4100-READ-HR-EXTRACT-EXIT.                                   
003220 4200-PROCESS-HR-EXTRACT-EXIT.                                            
003230     EXIT.                                                                
003240*                                                                         
003250 4350-READ-TREE-HEADER.                                                   
003260     READ TREE-EXTRACT-FILE                                               
003270         AT END SET TREE-EXTRACT-EOF TO TRUE                              
003280     END-READ.                                                            
003290 4350-READ-TREE-HEADER-EXIT.                                              
003300     EXIT.                                                                
003310*                                                                         
003320 4300-READ-TREE-EXTRACT.                                                  
003330     READ TREE-EXTRACT-FILE                                               
003340         AT END                                                           
003350             SET TREE-EXTRACT-EOF TO TRUE                                 
003360             GO TO 4300-READ-TREE-EXTRACT-EXIT                            
003370     END-READ.                                                            
003380     MOVE SPACE TO WS-SRCH-EXTRACT-REC.                                   
003390     UNSTRING TREE-EXTRACT-LINE DELIMITED BY ','                          
003400         INTO SRCH-YEAR-RAW SRCH-YEAR-TYPE SRCH-ANY-COUNT-RAW             
003410              SRCH-FROM-COUNT-RAW SRCH-TO-COUNT-RAW.                      
003420 4300-READ-TREE-EXTRACT-EXIT.                                             
003430     EXIT.                                                                
003440*                                                                         
003450 4400-PROCESS-TREE-EXTRACT.                                               
003460     IF SRCH-YEAR-TYPE = 'birth'                                          
003470         PERFORM 5000-CLASSIFY-AND-ACCUMULATE THRU                        
003480                 5000-CLASSIFY-AND-ACCUMULATE-EXIT                        
003490     END-IF.                                                              
003500     PERFORM 4300-READ-TREE-EXTRACT THRU                                  
003510             4300-READ-TREE-EXTRACT-EXIT.                                 
003520 4400-PROCESS-TREE-EXTRACT-EXIT.                                          
003530     EXIT.                                                                
003540*                                                                         
003550 4550-READ-LLS-HEADER.                                                    
003560     READ LLS-EXTRACT-FILE                                                
003570         AT END SET LLS-EXTRACT-EOF TO TRUE                               
003580     END-READ.                                                            
003590 4550-READ-LLS-HEADER-EXIT.                                               
003600     EXIT.                                                                
003610*                                                                         
003620 4500-READ-LLS-EXTRACT.                                                   
003630     READ LLS-EXTRACT-FILE                                                
003640         AT END                                                           
003650             SET LLS-EXTRACT-EOF TO TRUE                                  
003660             GO TO 4500-READ-LLS-EXTRACT-EXIT                             
003670     END-READ.                                                            
003680     MOVE SPACE TO WS-SRCH-EXTRACT-REC.                                   
003690     UNSTRING LLS-EXTRACT-LINE DELIMITED BY ','                           
003700         INTO SRCH-YEAR-RAW SRCH-YEAR-TYPE SRCH-ANY-COUNT-RAW             
003710              SRCH-FROM-COUNT-RAW SRCH-TO-COUNT-RAW.                      
003720 4500-READ-LLS-EXTRACT-EXIT.                                              
003730     EXIT.                                                                
003740*                                                                         
003750 4600-PROCESS-LLS-EXTRACT.                                                
003760     IF SRCH-YEAR-TYPE = 'birth'                                          
003770         PERFORM 5000-CLASSIFY-AND-ACCUMULATE THRU                        
003780                 5000-CLASSIFY-AND-ACCUMULATE-EXIT                        
003790     END-IF.                                                              
003800     PERFORM 4500-READ-LLS-EXTRACT THRU                                   
003810             4500-READ-LLS-EXTRACT-EXIT.                                  
003820 4600-PROCESS-LLS-EXTRACT-EXIT.                                           
003830     EXIT.                                                                
003840*                                                                         
003850*----------------------------------------------------------------*        
003860* 5000-CLASSIFY-AND-ACCUMULATE  --  ONE "birth" SEARCH-EXTRACT            
003870* RECORD, BUCKETED BY YEAR, COLUMNED BY WHICH SYSTEM IT CAME FROM         
003880* (WS-COLUMN-NUM IS ALREADY SET FOR THE WHOLE FILE PASS).                 
003890*----------------------------------------------------------------*        
003900 5000-CLASSIFY-AND-ACCUMULATE.                                            
003910     PERFORM 5100-FIND-BUCKET-INDEX THRU                                  
003920             5100-FIND-BUCKET-INDEX-EXIT.                                 
003930     PERFORM 5300-SUM-COUNTS THRU 5300-SUM-COUNTS-EXIT.                   
003940     PERFORM 5400-ADD-TO-CELL THRU 5400-ADD-TO-CELL-EXIT.                 
003950 5000-CLASSIFY-AND-ACCUMULATE-EXIT.                                       
003960     EXIT.                                                                
003970*                                                                         
003980 5100-FIND-BUCKET-INDEX.                                                  
003990     IF SRCH-YEAR-STAR-CHK = '"*"'                                        
004000         MOVE WS-STAR-ROW-IDX TO WS-BUCKET-IDX                            
004010     ELSE                                                                 
004020         PERFORM 5110-CONVERT-YEAR-TO-NUM THRU                            
004030                 5110-CONVERT-YEAR-TO-NUM-EXIT                            
004040         IF WS-YEAR-NUM GREATER THAN WS-STOP-YEAR                         
004050             MOVE WS-STOP-YEAR TO WS-YEAR-NUM                             
004060         END-IF                                                           
004070         COMPUTE WS-BUCKET-IDX =                                          
004080                 (WS-YEAR-NUM / WS-BUCKET-SIZE) + 1                       
004090     END-IF.                                                              
004100 5100-FIND-BUCKET-INDEX-EXIT.                                             
004110     EXIT.                                                                
004120*                                                                         
004130*----------------------------------------------------------------*        
004140* 5110-CONVERT-YEAR-TO-NUM  --  SRCH-YEAR-RAW IS LEFT-JUSTIFIED           
004150* BY UNSTRING (E.G. "1990 " OR "76   ").  COUNT ITS DIGITS, THEN          
004160* MOVE ONLY THAT MANY BYTES INTO A JUSTIFIED-RIGHT FIELD SO THE           
004170* SIZE MISMATCH ZERO-ALIGNS IT - NO NUMVAL NEEDED.                        
004180*----------------------------------------------------------------*        
004190 5110-CONVERT-YEAR-TO-NUM.                                                
004200     MOVE 0 TO WS-YEAR-LEN.                                               
004210     PERFORM 5120-COUNT-YEAR-DIGIT THRU                                   
004220             5120-COUNT-YEAR-DIGIT-EXIT                                   
004230             VARYING WS-YEAR-POS FROM 1 BY 1                              
004240             UNTIL WS-YEAR-POS GREATER THAN 4                             
004250             OR SRCH-YEAR-RAW (WS-YEAR-POS:1) = SPACE.                    
004260     IF WS-YEAR-LEN = 0                                                   
004270         MOVE 0 TO WS-YEAR-NUM                                            
004280     ELSE                                                                 
004290         MOVE SPACE TO WS-YEAR-WORK                                       
004300         MOVE SRCH-YEAR-RAW (1:WS-YEAR-LEN) TO WS-YEAR-JUST               
004310         INSPECT WS-YEAR-JUST REPLACING LEADING SPACE BY '0'              
004320     END-IF.                                                              
004330 5110-CONVERT-YEAR-TO-NUM-EXIT.                                           
004340     EXIT.                                                                
004350*                                                                         
004360 5120-COUNT-YEAR-DIGIT.                                                   
004370     ADD 1 TO WS-YEAR-LEN.                                                
004380 5120-COUNT-YEAR-DIGIT-EXIT.                                              
004390     EXIT.                                                                
004400*                                                                         
004410*----------------------------------------------------------------*        
004420* 5300-SUM-COUNTS  --  ANY-COUNT + FROM-COUNT + TO-COUNT, EACH            
004430* TREATED AS ZERO WHEN THE EXTRACT LEFT IT BLANK.                         
004440*----------------------------------------------------------------*        
004450 5300-SUM-COUNTS.                                                         
004460     MOVE SRCH-ANY-COUNT-RAW TO WS-SCAN-SOURCE.                           
004470     PERFORM 5310-SCAN-AND-CONVERT THRU                                   
004480             5310-SCAN-AND-CONVERT-EXIT.                                  
004490     MOVE WS-SCAN-NUM TO WS-RECORD-SUM.                                   
004500     MOVE SRCH-FROM-COUNT-RAW TO WS-SCAN-SOURCE.                          
004510     PERFORM 5310-SCAN-AND-CONVERT THRU                                   
004520             5310-SCAN-AND-CONVERT-EXIT.                                  
004530     ADD WS-SCAN-NUM TO WS-RECORD-SUM.                                    
004540     MOVE SRCH-TO-COUNT-RAW TO WS-SCAN-SOURCE.                            
004550     PERFORM 5310-SCAN-AND-CONVERT THRU                                   
004560             5310-SCAN-AND-CONVERT-EXIT.                                  
004570     ADD WS-SCAN-NUM TO WS-RECORD-SUM.                                    
004580 5300-SUM-COUNTS-EXIT.                                                    
004590     EXIT.                                                                
004600*                                                                         
004610 5310-SCAN-AND-CONVERT.                                                   
004620     MOVE 0 TO WS-SCAN-LEN.                                               
004630     PERFORM 5320-COUNT-SCAN-DIGIT THRU                                   
004640             5320-COUNT-SCAN-DIGIT-EXIT                                   
004650             VARYING WS-SCAN-POS FROM 1 BY 1                              
004660             UNTIL WS-SCAN-POS GREATER THAN 9                             
004670             OR WS-SCAN-SOURCE (WS-SCAN-POS:1) = SPACE.                   
004680     IF WS-SCAN-LEN = 0                                                   
004690         MOVE 0 TO WS-SCAN-NUM                                            
004700     ELSE                                                                 
004710         MOVE SPACE TO WS-SCAN-VALUE                                      
004720         MOVE WS-SCAN-SOURCE (1:WS-SCAN-LEN) TO WS-SCAN-JUST              
004730         INSPECT WS-SCAN-JUST REPLACING LEADING SPACE BY '0'              
004740     END-IF.                                                              
004750 5310-SCAN-AND-CONVERT-EXIT.                                              
004760     EXIT.                                                                
004770*                                                                         
004780 5320-COUNT-SCAN-DIGIT.                                                   
004790     ADD 1 TO WS-SCAN-LEN.                                                
004800 5320-COUNT-SCAN-DIGIT-EXIT.                                              
004810     EXIT.                                                                
004820*                                                                         
004830 5400-ADD-TO-CELL.                                                        
004840     IF WS-COLUMN-NUM = 1                                                 
004850         ADD WS-RECORD-SUM TO YB-COL-1 (WS-BUCKET-IDX)                    
004860     ELSE                                                                 
004870         IF WS-COLUMN-NUM = 2                                             
004880             ADD WS-RECORD-SUM TO YB-COL-2 (WS-BUCKET-IDX)                
004890         ELSE                                                             
004900             ADD WS-RECORD-SUM TO YB-COL-3 (WS-BUCKET-IDX)                
004910         END-IF                                                           
004920     END-IF.                                                              
004930     IF WS-RECORD-SUM = 0                                                 
004940         ADD 1 TO YB-INA-COUNT (WS-BUCKET-IDX)                            
004950     ELSE                                                                 
004960         IF YB-ROW-NO-DATA (WS-BUCKET-IDX)                                
004970             SET YB-ROW-HAS-DATA (WS-BUCKET-IDX) TO TRUE                  
004980         END-IF                                                           
004990     END-IF.                                                              
005000     ADD WS-RECORD-SUM TO YB-ROW-TOTAL (WS-BUCKET-IDX).                   
005010 5400-ADD-TO-CELL-EXIT.                                                   
005020     EXIT.                                                                
005030*                                                                         
005040*----------------------------------------------------------------*        
005050* 5500-WRITE-OUTPUT-TABLE  --  HEADER LINE, THEN ONE LINE PER             
005060* BUCKET ROW INCLUDING THE TRAILING STAR ROW.                             
005070*----------------------------------------------------------------*        
005080 5500-WRITE-OUTPUT-TABLE.                                                 
005090     MOVE 'year,hr,tree,lls' TO BIRTH-SYS-LINE.                           
005100     WRITE BIRTH-SYS-LINE.                                                
005110     PERFORM 5600-WRITE-BUCKET-ROW THRU                                   
005120             5600-WRITE-BUCKET-ROW-EXIT                                   
005130             VARYING YB-IDX FROM 1 BY 1                                   
005140             UNTIL YB-IDX GREATER THAN WS-STAR-ROW-IDX.                   
005150 5500-WRITE-OUTPUT-TABLE-EXIT.                                            
005160     EXIT.                                                                
005170*                                                                         
005180 5600-WRITE-BUCKET-ROW.                                                   
005190     MOVE SPACE TO WS-OUTPUT-LINE.                                        
005200     MOVE 1 TO WS-STR-PTR.                                                
005210     STRING YB-YEAR-LABEL (YB-IDX) DELIMITED BY SPACE                     
005220            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005230     STRING ',' DELIMITED BY SIZE                                         
005240            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005250     MOVE YB-COL-1 (YB-IDX) TO WS-EDIT-NUM.                               
005260     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
005270     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
005280            DELIMITED BY SIZE                                             
005290            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005300     STRING ',' DELIMITED BY SIZE                                         
005310            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005320     MOVE YB-COL-2 (YB-IDX) TO WS-EDIT-NUM.                               
005330     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
005340     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
005350            DELIMITED BY SIZE                                             
005360            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005370     STRING ',' DELIMITED BY SIZE                                         
005380            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005390     MOVE YB-COL-3 (YB-IDX) TO WS-EDIT-NUM.                               
005400     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
005410     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
005420            DELIMITED BY SIZE                                             
005430            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
005440     MOVE WS-OUTPUT-LINE TO BIRTH-SYS-LINE.                               
005450     WRITE BIRTH-SYS-LINE.                                                
005460     IF WS-DEBUG-ON                                                       
005470         DISPLAY 'SRCHYRB - ROW ' YB-YEAR-LABEL (YB-IDX)                  
005480                 ' KIND=' YB-ROW-KIND (YB-IDX)                            
005490                 ' EXIST=' YB-ROW-EXIST (YB-IDX)                          
005500                 ' INA=' YB-INA-COUNT (YB-IDX)                            
005510                 ' TOTAL=' YB-ROW-TOTAL (YB-IDX)                          
005520     END-IF.                                                              
005530 5600-WRITE-BUCKET-ROW-EXIT.                                              
005540     EXIT.                                                                
005550*                                                                         
005560*----------------------------------------------------------------*        
005570* 5650-EDIT-COUNT  --  ZERO-SUPPRESS WS-EDIT-NUM AND FIND THE             
005580* FIRST SIGNIFICANT DIGIT SO THE CALLER CAN STRING JUST THAT              
005590* MUCH OF WS-EDIT-TEXT - PLAIN INTEGER TEXT, NO LEADING ZEROS,            
005600* "0" PRINTS AS "0" NOT AS AN EMPTY FIELD.                                
005610*----------------------------------------------------------------*        
005620 5650-EDIT-COUNT.                                                         
005630     MOVE WS-EDIT-NUM TO WS-EDIT-TEXT.                                    
005640     MOVE 1 TO WS-EDIT-START.                                             
005650     PERFORM 5660-BUMP-EDIT-START THRU                                    
005660             5660-BUMP-EDIT-START-EXIT                                    
005670             UNTIL WS-EDIT-START = 9                                      
005680             OR WS-EDIT-TEXT (WS-EDIT-START:1) NOT = SPACE.               
005690     COMPUTE WS-EDIT-LEN = 10 - WS-EDIT-START.                            
005700 5650-EDIT-COUNT-EXIT.                                                    
005710     EXIT.                                                                
005720*                                                                         
005730 5660-BUMP-EDIT-START.                                                    
005740     ADD 1 TO WS-EDIT-START.                                              
005750 5660-BUMP-EDIT-START-EXIT.                                               
005760     EXIT.                                                                
005770*                                                                         
005780 6000-CLOSE-FILES.                                                        
005790     CLOSE HR-EXTRACT-FILE.                                               
005800     CLOSE TREE-EXTRACT-FILE.                                             
005810     CLOSE LLS-EXTRACT-FILE.                                              
005820     CLOSE BIRTH-SYS-FILE.                                                
005830 6000-CLOSE-FILES-EXIT.                                                   
005840     EXIT.                                                                
005850                                                                          
