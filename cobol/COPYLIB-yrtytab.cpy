000100*----------------------------------------------------------------*        
000110*  YRTYTAB  --  YEAR-TYPE ACCUMULATOR TABLE  (SRCHYRT ONLY)               
000120*  SIX FIXED ROWS, ONE PER YEAR-TYPE, IN THE ORDER THE OLD                
000130*  CHARTING SPREADSHEET EXPECTS THEM.  COLUMNS ARE HR/TREE/LLS.           
000140*                                                                         
000150*  YT-TYPE-TAG IS THE SAME THREE-LETTER SHORTHAND USED ON THE             
000160*  CATEGORY GROUPS IN THIS SHOP'S OTHER CHARTING COPYBOOKS - HERE         
000170*  IT IDENTIFIES THE YEAR TYPE THE ROW BELONGS TO.  YT-ROW-               
000180*  EXIST IS THE SAME "HAS THIS ROW EVER SEEN A HIT" GUARD BYTE AS         
000190*  YRBKTAB'S, YT-INA-COUNT THE SAME ZERO-COUNT TALLY, AND YT-ROW-         
000200*  TOTAL THE ROW'S GRAND TOTAL ACROSS THE THREE SYSTEM COLUMNS -          
000210*  DEBUG-TRACE FIELDS ONLY, NOT PART OF THE CSV OUTPUT LAYOUT.            
000220*----------------------------------------------------------------*        
000230 01  WS-YEAR-TYPE-TABLE.                                                  
000240     05  YT-ROW OCCURS 6 TIMES INDEXED BY YT-IDX.                         
000250         10  YT-TYPE-NAME        PIC X(10).                               
000260         10  YT-TYPE-TAG         PIC X(03).                               
000270         10  YT-COUNTS.                                                   
000280             15  YT-ROW-EXIST        PIC X(03).                           
000290                 88  YT-ROW-HAS-DATA         VALUE 'YES'.                 
000300                 88  YT-ROW-NO-DATA          VALUE 'NO '.                 
000310             15  YT-INA-COUNT        PIC 9(09).                           
000320             15  YT-HR-COUNT         PIC 9(09).                           
000330             15  YT-TREE-COUNT       PIC 9(09).                           
000340             15  YT-LLS-COUNT        PIC 9(09).                           
000350             15  YT-ROW-TOTAL        PIC 9(09).                           
000360         10  FILLER              PIC X(05).                               
000370     05  FILLER                  PIC X(01)   VALUE SPACE.                 
000380                                                                          
