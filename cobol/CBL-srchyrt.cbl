000100*================================================================*        
000110* PROGRAM NAME:     SRCHYRT                                               
000120* ORIGINAL AUTHOR:  R. HANSEN                                             
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR       REQUEST      DESCRIPTION                         
000160* --------- ------------ ------------ --------------------------          
000170* 06/18/89  M.FARR       CR-0311      INITIAL VERSION - BUILT             
000180*                                     ALONGSIDE THE LLS EXTRACT           
000190*                                     TO GIVE THE CHARTING GROUP          
000200*                                     A "SEARCHES BY YEAR TYPE"           
000210*                                     BREAKDOWN PER SYSTEM.               
000220* 02/10/93  M.FARR       CR-0455      NOW CALLS SRCHVFY UP FRONT          
000230*                                     AND ABORTS WITH RETURN CODE         
000240*                                     7 IF ANY EXTRACT IS MISSING,        
000250*                                     INSTEAD OF ABENDING ON THE          
000260*                                     OPEN.                               
000270* 07/22/95  T.OLESON     REQ-0602     UNRECOGNIZED YEAR TYPES ARE         
000280*                                     NOW SKIPPED WITH A MESSAGE          
000290*                                     INSTEAD OF BUMPING AN               
000300*                                     "OTHER" ROW THAT DIDN'T             
000310*                                     MATCH THE SPREADSHEET.              
000320* 11/30/98  K.BIRD       Y2K-0037     REVIEWED FOR YEAR-2000 -            
000330*                                     TABLE CARRIES NO DATE               
000340*                                     FIELDS, NO CHANGE REQUIRED.         
000350* 08/09/03  S.WHITLEY    REQ-0834     PERFORM/GO TO STANDARDS             
000360*                                     CLEANUP - NO INLINE PERFORM.        
000370*================================================================*        
000380 IDENTIFICATION DIVISION.                                                 
000390 PROGRAM-ID.    SRCHYRT.                                                  
000400 AUTHOR.        M. FARR.                                                  
000410 INSTALLATION.  FAMILY DATA SYSTEMS BUREAU.                               
000420 DATE-WRITTEN.  06/18/89.                                                 
000430 DATE-COMPILED.                                                           
000440 SECURITY.      NON-CONFIDENTIAL.                                         
000450*================================================================*        
000460* SRCHYRT READS THE THREE SEARCH-YEAR EXTRACTS (HR, TREE, LLS)            
000470* AND BUILDS THE "SEARCHES BY YEAR TYPE, PER SYSTEM" CHART FEED.          
000480* THE TABLE IS A FIXED SIX ROWS, ONE PER YEAR TYPE, IN THE ORDER          
000490* THE CHARTING SPREADSHEET EXPECTS THEM (BIRTH, DEATH, RESIDENCE,         
000500* ANY, MARRIAGE, OTHER).  COLUMN IS FIXED BY WHICH EXTRACT THE            
000510* RECORD CAME FROM (HR=1, TREE=2, LLS=3).  A YEAR-TYPE TOKEN THAT         
000520* MATCHES NONE OF THE SIX ROWS IS SKIPPED WITH A MESSAGE.                 
000530*================================================================*        
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER.  IBM-4341.                                              
000570 OBJECT-COMPUTER.  IBM-4341.                                              
000580 SPECIAL-NAMES.                                                           
000590     C01 IS TOP-OF-FORM                                                   
000600     UPSI-0 ON STATUS IS WS-DEBUG-ON                                      
000610            OFF STATUS IS WS-DEBUG-OFF.                                   
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640     SELECT HR-EXTRACT-FILE   ASSIGN TO HRDD                              
000650            ORGANIZATION IS SEQUENTIAL                                    
000660            FILE STATUS IS FS-HR-EXTRACT.                                 
000670     SELECT TREE-EXTRACT-FILE ASSIGN TO TREDD                             
000680            ORGANIZATION IS SEQUENTIAL                                    
000690            FILE STATUS IS FS-TREE-EXTRACT.                               
000700     SELECT LLS-EXTRACT-FILE  ASSIGN TO LLSDD                             
000710            ORGANIZATION IS SEQUENTIAL                                    
000720            FILE STATUS IS FS-LLS-EXTRACT.                                
000730     SELECT YEAR-TYPE-SYS-FILE ASSIGN TO TYRDD                            
000740            ORGANIZATION IS SEQUENTIAL                                    
000750            FILE STATUS IS FS-YRTYPE-SYS.                                 
000760*                                                                         
000770 DATA DIVISION.                                                           
000780 FILE SECTION.                                                            
000790 FD  HR-EXTRACT-FILE                                                      
000800     RECORDING MODE IS F.                                                 
000810 01  HR-EXTRACT-LINE            PIC X(80).                                
000820*                                                                         
000830 FD  TREE-EXTRACT-FILE                                                    
000840     RECORDING MODE IS F.                                                 
000850 01  TREE-EXTRACT-LINE          PIC X(80).                                
000860*                                                                         
000870 FD  LLS-EXTRACT-FILE                                                     
000880     RECORDING MODE IS F.                                                 
000890 01  LLS-EXTRACT-LINE           PIC X(80).                                
000900*                                                                         
000910 FD  YEAR-TYPE-SYS-FILE                                                   
000920     RECORDING MODE IS F.                                                 
000930 01  YEAR-TYPE-SYS-LINE         PIC X(80).                                
000940*                                                                         
000950 WORKING-STORAGE SECTION.                                                 
000960 COPY SRCHEXT.                                                            
000970 COPY SCNWORK.                                                            
000980 COPY YRTYTAB.                                                            
000990 COPY VFYFLAG.                                                            
001000*                                                                         
001010 01  WS-FILE-STATUS-GROUP.                                                
001020     05  FS-HR-EXTRACT          PIC X(02).                                
001030         88  FS-HR-OPEN-OK              VALUES '00' '05'.                 
001040     05  FS-TREE-EXTRACT        PIC X(02).                                
001050         88  FS-TREE-OPEN-OK             VALUES '00' '05'.                
001060     05  FS-LLS-EXTRACT         PIC X(02).                                
001070         88  FS-LLS-OPEN-OK              VALUES '00' '05'.                
001080     05  FS-YRTYPE-SYS          PIC X(02).                                
001090         88  FS-YRTYPE-SYS-OK           VALUE '00'.                       
001100     05  FILLER                 PIC X(05).                                
001110*                                                                         
001120 01  WS-EOF-SWITCHES.                                                     
001130     05  WS-HR-EOF-SW           PIC X(01)   VALUE 'N'.                    
001140         88  HR-EXTRACT-EOF             VALUE 'Y'.                        
001150     05  WS-TREE-EOF-SW         PIC X(01)   VALUE 'N'.                    
001160         88  TREE-EXTRACT-EOF           VALUE 'Y'.                        
001170     05  WS-LLS-EOF-SW          PIC X(01)   VALUE 'N'.                    
001180         88  LLS-EXTRACT-EOF            VALUE 'Y'.                        
001190     05  FILLER                 PIC X(05).                                
001200*                                                                         
001210 77  WS-STR-PTR                 PIC 9(02)   COMP.                         
001220*                                                                         
001230 01  WS-WORK-FIELDS.                                                      
001240     05  WS-COLUMN-NUM          PIC 9(01)   COMP.                         
001250     05  WS-RECORD-SUM          PIC 9(09).                                
001260     05  WS-EDIT-NUM            PIC 9(09).                                
001270     05  WS-EDIT-START          PIC 9(02)   COMP.                         
001280     05  WS-EDIT-LEN            PIC 9(02)   COMP.                         
001290     05  WS-MATCH-IDX           PIC 9(02)   COMP.                         
001300     05  FILLER                 PIC X(05).                                
001310*                                                                         
001320 01  WS-MATCH-SWITCH.                                                     
001330     05  WS-MATCH-SW            PIC X(01)   VALUE 'N'.                    
001340         88  YT-ROW-FOUND               VALUE 'Y'.                        
001350         88  YT-ROW-NOT-FOUND            VALUE 'N'.                       
001360     05  FILLER                 PIC X(05).                                
001370*                                                                         
001380 01  WS-EDIT-TEXT                       PIC Z(8)9.                        
001390*                                                                         
001400 01  WS-OUTPUT-LINE                     PIC X(80).                        
001410*                                                                         
001420 PROCEDURE DIVISION.                                                      
001430*                                                                         
001440 0000-MAIN-PROCESSING.                                                    
001450     IF WS-DEBUG-ON                                                       
001460         DISPLAY 'SRCHYRT - DEBUG SWITCH (UPSI-0) IS ON'                  
001470     END-IF.                                                              
001480     PERFORM 1000-VERIFY-SOURCES THRU 1000-VERIFY-SOURCES-EXIT.           
001490     IF LK-MISSING-COUNT GREATER THAN ZERO                                
001500         PERFORM 1100-ABORT-MISSING-SOURCES THRU                          
001510                 1100-ABORT-MISSING-SOURCES-EXIT                          
001520     ELSE                                                                 
001530         PERFORM 2000-OPEN-FILES THRU 2000-OPEN-FILES-EXIT                
001540         PERFORM 3000-INIT-YEAR-TYPE-TABLE THRU                           
001550                 3000-INIT-YEAR-TYPE-TABLE-EXIT                           
001560         MOVE 1 TO WS-COLUMN-NUM                                          
001570         PERFORM 4050-READ-HR-HEADER THRU                                 
001580                 4050-READ-HR-HEADER-EXIT                                 
001590         PERFORM 4100-READ-HR-EXTRACT THRU                                
001600                 4100-READ-HR-EXTRACT-EXIT                                
001610         PERFORM 4200-PROCESS-HR-EXTRACT THRU                             
001620                 4200-PROCESS-HR-EXTRACT-EXIT                             
001630                 UNTIL HR-EXTRACT-EOF                                     
001640         MOVE 2 TO WS-COLUMN-NUM                                          
001650         PERFORM 4350-READ-TREE-HEADER THRU                               
001660                 4350-READ-TREE-HEADER-EXIT                               
001670         PERFORM 4300-READ-TREE-EXTRACT THRU                              
001680                 4300-READ-TREE-EXTRACT-EXIT                              
001690         PERFORM 4400-PROCESS-TREE-EXTRACT THRU                           
001700                 4400-PROCESS-TREE-EXTRACT-EXIT                           
001710                 UNTIL TREE-EXTRACT-EOF                                   
001720         MOVE 3 TO WS-COLUMN-NUM                                          
001730         PERFORM 4550-READ-LLS-HEADER THRU                                
001740                 4550-READ-LLS-HEADER-EXIT                                
001750         PERFORM 4500-READ-LLS-EXTRACT THRU                               
001760                 4500-READ-LLS-EXTRACT-EXIT                               
001770         PERFORM 4600-PROCESS-LLS-EXTRACT THRU                            
001780                 4600-PROCESS-LLS-EXTRACT-EXIT                            
001790                 UNTIL LLS-EXTRACT-EOF                                    
001800         PERFORM 5500-WRITE-OUTPUT-TABLE THRU                             
001810                 5500-WRITE-OUTPUT-TABLE-EXIT                             
001820         PERFORM 6000-CLOSE-FILES THRU 6000-CLOSE-FILES-EXIT              
001830     END-IF.                                                              
001840     GOBACK.                                                              
001850*                                                                         
001860*----------------------------------------------------------------*        
001870* 1000-VERIFY-SOURCES / 1100-ABORT-MISSING-SOURCES.                       
001880*----------------------------------------------------------------*        
001890 1000-VERIFY-SOURCES.                                                     
001900     CALL 'SRCHVFY' USING LK-VERIFY-AREA.                                 
001910 1000-VERIFY-SOURCES-EXIT.                                                
001920     EXIT.                                                                
001930*                                                                         
001940 1100-ABORT-MISSING-SOURCES.                                              
001950     DISPLAY 'SRCHYRT - REQUIRED DATA SOURCE(S) MISSING'.                 
001960     IF LK-HR-MISSING                                                     
001970         DISPLAY '    MISSING - HR EXTRACT'                               
001980     END-IF.                                                              
001990     IF LK-TREE-MISSING                                                   
002000         DISPLAY '    MISSING - TREE EXTRACT'                             
002010     END-IF.                                                              
002020     IF LK-LLS-MISSING                                                    
002030         DISPLAY '    MISSING - LLS EXTRACT'                              
002040     END-IF.                                                              
002050     MOVE 7 TO RETURN-CODE.                                               
002060 1100-ABORT-MISSING-SOURCES-EXIT.                                         
002070     EXIT.                                                                
002080*                                                                         
002090 2000-OPEN-FILES.                                                         
002100     OPEN INPUT HR-EXTRACT-FILE.                                          
002110     OPEN INPUT TREE-EXTRACT-FILE.                                        
002120     OPEN INPUT LLS-EXTRACT-FILE.                                         
002130     OPEN OUTPUT YEAR-TYPE-SYS-FILE.                                      
002140 2000-OPEN-FILES-EXIT.                                                    
002150     EXIT.                                                                
002160*                                                                         
002170*----------------------------------------------------------------*        
002180* 3000-INIT-YEAR-TYPE-TABLE  --  LOADS THE SIX FIXED ROWS IN THE          
002190* ORDER THE OLD CHARTING SPREADSHEET EXPECTS THEM AND ZEROES THE          
002200* THREE SYSTEM COLUMNS.                                                   
002210*----------------------------------------------------------------*        
002220 3000-INIT-YEAR-TYPE-TABLE.                                               
002230     MOVE 'birth'     TO YT-TYPE-NAME (1).                                
002240     MOVE 'death'     TO YT-TYPE-NAME (2).                                
002250     MOVE 'residence' TO YT-TYPE-NAME (3).                                
002260     MOVE 'any'       TO YT-TYPE-NAME (4).                                
002270     MOVE 'marriage'  TO YT-TYPE-NAME (5).                                
002280     MOVE 'other'     TO YT-TYPE-NAME (6).                                
002290     MOVE 'BIR'       TO YT-TYPE-TAG (1).                                 
002300     MOVE 'DEA'       TO YT-TYPE-TAG (2).                                 
002310     MOVE 'RES'       TO YT-TYPE-TAG (3).                                 
002320     MOVE 'ANY'       TO YT-TYPE-TAG (4).                                 
002330     MOVE 'MAR'       TO YT-TYPE-TAG (5).                                 
002340     MOVE 'OTH'       TO YT-TYPE-TAG (6).                                 
002350     PERFORM 3100-ZERO-YEAR-TYPE-ROW THRU                                 
002360             3100-ZERO-YEAR-TYPE-ROW-EXIT                                 
002370             VARYING YT-IDX FROM 1 BY 1                                   
002380             UNTIL YT-IDX GREATER THAN 6.                                 
002390 3000-INIT-YEAR-TYPE-TABLE-EXIT.                                          
002400     EXIT.                                                                
002410*                                                                         
002420 3100-ZERO-YEAR-TYPE-ROW.                                                 
002430     SET YT-ROW-NO-DATA (YT-IDX) TO TRUE.                                 
002440     MOVE 0 TO YT-INA-COUNT (YT-IDX).                                     
002450     MOVE 0 TO YT-HR-COUNT (YT-IDX).                                      
002460     MOVE 0 TO YT-TREE-COUNT (YT-IDX).                                    
002470     MOVE 0 TO YT-LLS-COUNT (YT-IDX).                                     
002480     MOVE 0 TO YT-ROW-TOTAL (YT-IDX).                                     
002490 3100-ZERO-YEAR-TYPE-ROW-EXIT.                                            
002500     EXIT.                                                                
002510*                                                                         
002520*----------------------------------------------------------------*        
002530* 4050/4350/4550  --  SKIP THE HEADER LINE OF EACH EXTRACT.               
002540* 4100/4300/4500  --  READ ONE DATA RECORD, PARSE ITS FIELDS.             
002550* 4200/4400/4600  --  DRIVE THE CLASSIFY/ACCUMULATE FOR ONE FILE.         
002560*----------------------------------------------------------------*        
002570 4050-READ-HR-HEADER.                                                     
002580     READ HR-EXTRACT-FILE                                                 
002590         AT END SET HR-EXTRACT-EOF TO TRUE                                
002600     END-READ.                                                            
002610 4050-READ-HR-HEADER-EXIT.                                                
002620     EXIT.                                                                
002630*                                                                         
002640 4100-READ-HR-EXTRACT.                                                    
002650     READ HR-EXTRACT-FILE                                                 
002660         AT END                                                           
002670             SET HR-EXTRACT-EOF TO TRUE                                   
002680             GO TO 4100-READ-HR-EXTRACT-EXIT                              
002690     END-READ.                                                            
002700     MOVE SPACE TO WS-SRCH-EXTRACT-REC.                                   
002710     UNSTRING HR-EXTRACT-LINE DELIMITED BY ','                            
002720         INTO SRCH-YEAR-RAW SRCH-YEAR-TYPE SRCH-ANY-COUNT-RAW             
002730              SRCH-FROM-COUNT-RAW SRCH-TO-COUNT-RAW.                      
002740 4100-READ-HR-EXTRACT-EXIT.                                               
002750     EXIT.                                                                
002760*                                                                         
002770 4200-PROCESS-HR-EXTRACT.                                                 
002780     PERFORM 5000-CLASSIFY-AND-ACCUMULATE THRU                            
002790             5000-CLASSIFY-AND-ACCUMULATE-EXIT.                           
002800     PERFORM 4100-READ-HR-EXTRACT THRU                                    
002810             4100-READ-HR-EXTRACT-EXIT.                                   
002820 4200-PROCESS-HR-EXTRACT-EXIT.                                            
002830     EXIT.                                                                
002840*                                                                         
002850 4350-READ-TREE-HEADER.                                                   
002860     READ TREE-EXTRACT-FILE                                               
002870         AT END SET TREE-EXTRACT-EOF TO TRUE                              
002880     END-READ.                                                            
002890 4350-READ-TREE-HEADER-EXIT.                                              
002900     EXIT.                                                                
002910*                                                                         
002920 4300-READ-TREE-EXTRACT.                                                  
002930     READ TREE-EXTRACT-FILE                                               
002940         AT END                                                           
002950             SET TREE-EXTRACT-EOF TO TRUE                                 
002960             GO TO 4300-READ-TREE-EXTRACT-EXIT                            
002970     END-READ.                                                            
002980     MOVE SPACE TO WS-SRCH-EXTRACT-REC.                                   
002990     UNSTRING TREE-EXTRACT-LINE DELIMITED BY ','                          
003000         INTO SRCH-YEAR-RAW SRCH-YEAR-TYPE SRCH-ANY-COUNT-RAW             
003010              SRCH-FROM-COUNT-RAW SRCH-TO-COUNT-RAW.                      
003020 4300-READ-TREE-EXTRACT-EXIT.                                             
003030     EXIT.                                                                
003040*                                                                         
003050 4400-PROCESS-TREE-EXTRACT.                                               
003060     PERFORM 5000-CLASSIFY-AND-ACCUMULATE THRU                            
003070             5000-CLASSIFY-AND-ACCUMULATE-EXIT.                           
003080     PERFORM 4300-READ-TREE-EXTRACT THRU                                  
003090             4300-READ-TREE-EXTRACT-EXIT.                                 
003100 4400-PROCESS-TREE-EXTRACT-EXIT.                                          
003110     EXIT.                                                                
003120*                                                                         
003130 4550-READ-LLS-HEADER.                                                    
003140     READ LLS-EXTRACT-FILE                                                
003150         AT END SET LLS-EXTRACT-EOF TO TRUE                               
003160     END-READ.                                                            
003170 4550-READ-LLS-HEADER-EXIT.                                               
003180     EXIT.                                                                
003190*                                                                         
003200 4500-READ-LLS-EXTRACT.                                                   
003210     READ LLS-EXTRACT-FILE                                                
003220         AT END                                                           
003230             SET LLS-EXTRACT-EOF TO TRUE                                  
003240             GO TO 4500-READ-LLS-EXTRACT-EXIT                             
003250     END-READ.                                                            
003260     MOVE SPACE TO WS-SRCH-EXTRACT-REC.                                   
003270     UNSTRING LLS-EXTRACT-LINE DELIMITED BY ','                           
003280         INTO SRCH-YEAR-RAW SRCH-YEAR-TYPE SRCH-ANY-COUNT-RAW             
003290              SRCH-FROM-COUNT-RAW SRCH-TO-COUNT-RAW.                      
003300 4500-READ-LLS-EXTRACT-EXIT.                                              
003310     EXIT.                                                                
003320*                                                                         
003330 4600-PROCESS-LLS-EXTRACT.                                                
003340     PERFORM 5000-CLASSIFY-AND-ACCUMULATE THRU                            
003350             5000-CLASSIFY-AND-ACCUMULATE-EXIT.                           
003360     PERFORM 4500-READ-LLS-EXTRACT THRU                                   
003370             4500-READ-LLS-EXTRACT-EXIT.                                  
003380 4600-PROCESS-LLS-EXTRACT-EXIT.                                           
003390     EXIT.                                                                
003400*                                                                         
003410*----------------------------------------------------------------*        
003420* 5000-CLASSIFY-AND-ACCUMULATE  --  FIND THE ROW WHOSE YEAR-TYPE          
003430* NAME MATCHES THIS RECORD; IF NONE MATCHES, SKIP IT WITH A               
003440* MESSAGE.  COLUMN IS FIXED BY WHICH EXTRACT THIS RECORD CAME             
003450* FROM (WS-COLUMN-NUM IS SET FOR THE WHOLE FILE PASS).                    
003460*----------------------------------------------------------------*        
003470 5000-CLASSIFY-AND-ACCUMULATE.                                            
003480     SET YT-ROW-NOT-FOUND TO TRUE.                                        
003490     PERFORM 5100-FIND-YEAR-TYPE-ROW THRU                                 
003500             5100-FIND-YEAR-TYPE-ROW-EXIT                                 
003510             VARYING YT-IDX FROM 1 BY 1                                   
003520             UNTIL YT-IDX GREATER THAN 6                                  
003530             OR YT-ROW-FOUND.                                             
003540     IF YT-ROW-NOT-FOUND                                                  
003550         DISPLAY 'SRCHYRT - SKIPPING UNKNOWN YEAR TYPE '                  
003560                 SRCH-YEAR-TYPE                                           
003570     ELSE                                                                 
003580         PERFORM 5300-SUM-COUNTS THRU 5300-SUM-COUNTS-EXIT                
003590         PERFORM 5400-ADD-TO-CELL THRU 5400-ADD-TO-CELL-EXIT              
003600     END-IF.                                                              
003610 5000-CLASSIFY-AND-ACCUMULATE-EXIT.                                       
003620     EXIT.                                                                
003630*                                                                         
003640*----------------------------------------------------------------*        
003650* 5100-FIND-YEAR-TYPE-ROW  --  CAPTURES THE MATCHING ROW NUMBER           
003660* INTO WS-MATCH-IDX BEFORE SETTING THE FOUND SWITCH, SINCE THE            
003670* GOVERNING PERFORM VARYING BUMPS YT-IDX PAST THE MATCH ON ITS            
003680* WAY OUT OF THE LOOP.                                                    
003690*----------------------------------------------------------------*        
003700 5100-FIND-YEAR-TYPE-ROW.                                                 
003710     IF YT-TYPE-NAME (YT-IDX) = SRCH-YEAR-TYPE                            
003720         MOVE YT-IDX TO WS-MATCH-IDX                                      
003730         SET YT-ROW-FOUND TO TRUE                                         
003740     END-IF.                                                              
003750 5100-FIND-YEAR-TYPE-ROW-EXIT.                                            
003760     EXIT.                                                                
003770*                                                                         
003780*----------------------------------------------------------------*        
003790* 5300-SUM-COUNTS  --  ANY-COUNT + FROM-COUNT + TO-COUNT, EACH            
003800* TREATED AS ZERO WHEN THE EXTRACT LEFT IT BLANK.  USES                   
003810* WS-MATCH-IDX, THE ROW NUMBER THE FIND PARAGRAPH CAPTURED.               
003820*----------------------------------------------------------------*        
003830 5300-SUM-COUNTS.                                                         
003840     MOVE SRCH-ANY-COUNT-RAW TO WS-SCAN-SOURCE.                           
003850     PERFORM 5310-SCAN-AND-CONVERT THRU                                   
003860             5310-SCAN-AND-CONVERT-EXIT.                                  
003870     MOVE WS-SCAN-NUM TO WS-RECORD-SUM.                                   
003880     MOVE SRCH-FROM-COUNT-RAW TO WS-SCAN-SOURCE.                          
003890     PERFORM 5310-SCAN-AND-CONVERT THRU                                   
003900             5310-SCAN-AND-CONVERT-EXIT.                                  
003910     ADD WS-SCAN-NUM TO WS-RECORD-SUM.                                    
003920     MOVE SRCH-TO-COUNT-RAW TO WS-SCAN-SOURCE.                            
003930     PERFORM 5310-SCAN-AND-CONVERT THRU                                   
003940             5310-SCAN-AND-CONVERT-EXIT.                                  
003950     ADD WS-SCAN-NUM TO WS-RECORD-SUM.                                    
003960 5300-SUM-COUNTS-EXIT.                                                    
003970     EXIT.                                                                
003980*                                                                         
003990 5310-SCAN-AND-CONVERT.                                                   
004000     MOVE 0 TO WS-SCAN-LEN.                                               
004010     PERFORM 5320-COUNT-SCAN-DIGIT THRU                                   
004020             5320-COUNT-SCAN-DIGIT-EXIT                                   
004030             VARYING WS-SCAN-POS FROM 1 BY 1                              
004040             UNTIL WS-SCAN-POS GREATER THAN 9                             
004050             OR WS-SCAN-SOURCE (WS-SCAN-POS:1) = SPACE.                   
004060     IF WS-SCAN-LEN = 0                                                   
004070         MOVE 0 TO WS-SCAN-NUM                                            
004080     ELSE                                                                 
004090         MOVE SPACE TO WS-SCAN-VALUE                                      
004100         MOVE WS-SCAN-SOURCE (1:WS-SCAN-LEN) TO WS-SCAN-JUST              
004110         INSPECT WS-SCAN-JUST REPLACING LEADING SPACE BY '0'              
004120     END-IF.                                                              
004130 5310-SCAN-AND-CONVERT-EXIT.                                              
004140     EXIT.                                                                
004150*                                                                         
004160 5320-COUNT-SCAN-DIGIT.                                                   
004170     ADD 1 TO WS-SCAN-LEN.                                                
004180 5320-COUNT-SCAN-DIGIT-EXIT.                                              
004190     EXIT.                                                                
004200*                                                                         
004210 5400-ADD-TO-CELL.                                                        
004220     IF WS-COLUMN-NUM = 1                                                 
004230         ADD WS-RECORD-SUM TO YT-HR-COUNT (WS-MATCH-IDX)                  
004240     ELSE                                                                 
004250         IF WS-COLUMN-NUM = 2                                             
004260             ADD WS-RECORD-SUM TO YT-TREE-COUNT (WS-MATCH-IDX)            
004270         ELSE                                                             
004280             ADD WS-RECORD-SUM TO YT-LLS-COUNT (WS-MATCH-IDX)             
004290         END-IF                                                           
004300     END-IF.                                                              
004310     IF WS-RECORD-SUM = 0                                                 
004320         ADD 1 TO YT-INA-COUNT (WS-MATCH-IDX)                             
004330     ELSE                                                                 
004340         IF YT-ROW-NO-DATA (WS-MATCH-IDX)                                 
004350             SET YT-ROW-HAS-DATA (WS-MATCH-IDX) TO TRUE                   
004360         END-IF                                                           
004370     END-IF.                                                              
004380     ADD WS-RECORD-SUM TO YT-ROW-TOTAL (WS-MATCH-IDX).                    
004390 5400-ADD-TO-CELL-EXIT.                                                   
004400     EXIT.                                                                
004410*                                                                         
004420*----------------------------------------------------------------*        
004430* 5500-WRITE-OUTPUT-TABLE  --  HEADER LINE, THEN ONE LINE PER             
004440* YEAR-TYPE ROW.  FIRST COLUMN IS THE YEAR-TYPE NAME ITSELF, NOT          
004450* A NUMBER.                                                               
004460*----------------------------------------------------------------*        
004470 5500-WRITE-OUTPUT-TABLE.                                                 
004480     MOVE 'yearType,hr,tree,lls' TO YEAR-TYPE-SYS-LINE.                   
004490     WRITE YEAR-TYPE-SYS-LINE.                                            
004500     PERFORM 5600-WRITE-YEAR-TYPE-ROW THRU                                
004510             5600-WRITE-YEAR-TYPE-ROW-EXIT                                
004520             VARYING YT-IDX FROM 1 BY 1                                   
004530             UNTIL YT-IDX GREATER THAN 6.                                 
004540 5500-WRITE-OUTPUT-TABLE-EXIT.                                            
004550     EXIT.                                                                
004560*                                                                         
004570 5600-WRITE-YEAR-TYPE-ROW.                                                
004580     MOVE SPACE TO WS-OUTPUT-LINE.                                        
004590     MOVE 1 TO WS-STR-PTR.                                                
004600     STRING YT-TYPE-NAME (YT-IDX) DELIMITED BY SPACE                      
004610            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004620     STRING ',' DELIMITED BY SIZE                                         
004630            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004640     MOVE YT-HR-COUNT (YT-IDX) TO WS-EDIT-NUM.                            
004650     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
004660     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
004670            DELIMITED BY SIZE                                             
004680            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004690     STRING ',' DELIMITED BY SIZE                                         
004700            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004710     MOVE YT-TREE-COUNT (YT-IDX) TO WS-EDIT-NUM.                          
004720     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
004730     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
004740            DELIMITED BY SIZE                                             
004750            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004760     STRING ',' DELIMITED BY SIZE                                         
004770            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004780     MOVE YT-LLS-COUNT (YT-IDX) TO WS-EDIT-NUM.                           
004790     PERFORM 5650-EDIT-COUNT THRU 5650-EDIT-COUNT-EXIT.                   
004800     STRING WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                      
004810            DELIMITED BY SIZE                                             
004820            INTO WS-OUTPUT-LINE WITH POINTER WS-STR-PTR.                  
004830     MOVE WS-OUTPUT-LINE TO YEAR-TYPE-SYS-LINE.                           
004840     WRITE YEAR-TYPE-SYS-LINE.                                            
004850     IF WS-DEBUG-ON                                                       
004860         DISPLAY 'SRCHYRT - ROW ' YT-TYPE-NAME (YT-IDX)                   
004870                 ' TAG=' YT-TYPE-TAG (YT-IDX)                             
004880                 ' EXIST=' YT-ROW-EXIST (YT-IDX)                          
004890                 ' INA=' YT-INA-COUNT (YT-IDX)                            
004900                 ' TOTAL=' YT-ROW-TOTAL (YT-IDX)                          
004910     END-IF.                                                              
004920 5600-WRITE-YEAR-TYPE-ROW-EXIT.                                           
004930     EXIT.                                                                
004940*                                                                         
004950*----------------------------------------------------------------*        
004960* 5650-EDIT-COUNT  --  ZERO-SUPPRESS WS-EDIT-NUM AND FIND THE             
004970* FIRST SIGNIFICANT DIGIT SO THE CALLER CAN STRING JUST THAT              
004980* MUCH OF WS-EDIT-TEXT - PLAIN INTEGER TEXT, NO LEADING ZEROS,            
004990* "0" PRINTS AS "0" NOT AS AN EMPTY FIELD.                                
005000*----------------------------------------------------------------*        
005010 5650-EDIT-COUNT.                                                         
005020     MOVE WS-EDIT-NUM TO WS-EDIT-TEXT.                                    
005030     MOVE 1 TO WS-EDIT-START.                                             
005040     PERFORM 5660-BUMP-EDIT-START THRU                                    
005050             5660-BUMP-EDIT-START-EXIT                                    
005060             UNTIL WS-EDIT-START = 9                                      
005070             OR WS-EDIT-TEXT (WS-EDIT-START:1) NOT = SPACE.               
005080     COMPUTE WS-EDIT-LEN = 10 - WS-EDIT-START.                            
005090 5650-EDIT-COUNT-EXIT.                                                    
005100     EXIT.                                                                
005110*                                                                         
005120 5660-BUMP-EDIT-START.                                                    
005130     ADD 1 TO WS-EDIT-START.                                              
005140 5660-BUMP-EDIT-START-EXIT.                                               
005150     EXIT.                                                                
005160*                                                                         
005170 6000-CLOSE-FILES.                                                        
005180     CLOSE HR-EXTRACT-FILE.                                               
005190     CLOSE TREE-EXTRACT-FILE.                                             
005200     CLOSE LLS-EXTRACT-FILE.                                              
005210     CLOSE YEAR-TYPE-SYS-FILE.                                            
005220 6000-CLOSE-FILES-EXIT.                                                   
005230     EXIT.                                                                
005240                                                                          
