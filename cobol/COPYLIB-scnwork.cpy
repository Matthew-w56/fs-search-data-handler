000100*----------------------------------------------------------------*        
000110*  SCNWORK  --  VARIABLE-WIDTH DIGIT TOKEN SCRATCH AREA                   
000120*  A COMMA-DELIMITED NUMERIC TOKEN COMES OUT OF UNSTRING LEFT-            
000130*  JUSTIFIED WITH TRAILING SPACES, OR ALL SPACES WHEN THE FIELD           
000140*  WAS EMPTY.  THESE TWO GROUPS BACK THE 53XX-SCAN-AND-CONVERT            
000150*  PARAGRAPH THAT TURNS SUCH A TOKEN INTO A ZERO-FILLED NUMBER,           
000160*  TREATING AN ALL-SPACE TOKEN AS ZERO.  SHARED BY SRCHYRA,               
000170*  SRCHYRB, SRCHYRT AND YRRNG (EACH KEEPS ITS OWN COPY OF THE             
000180*  SCAN PARAGRAPH - THIS IS JUST THE STORAGE).                            
000190*----------------------------------------------------------------*        
000200 01  WS-SCAN-COUNTERS.                                                    
000210     05  WS-SCAN-SOURCE          PIC X(09).                               
000220     05  WS-SCAN-LEN             PIC 9(02) COMP.                          
000230     05  WS-SCAN-POS             PIC 9(02) COMP.                          
000240     05  FILLER                  PIC X(05).                               
000250*----------------------------------------------------------------*        
000260 01  WS-SCAN-VALUE.                                                       
000270     05  WS-SCAN-JUST            PIC X(09) JUSTIFIED RIGHT.               
000280 01  WS-SCAN-VALUE-R REDEFINES WS-SCAN-VALUE.                             
000290     05  WS-SCAN-NUM             PIC 9(09).                               
000300                                                                          
