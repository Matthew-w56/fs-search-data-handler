000100*----------------------------------------------------------------*        
000110*  YRSETAB  --  START/END YEAR-RANGE ACCUMULATOR TABLE (YRRNG)            
000120*  SAME 103-BUCKET-PLUS-STAR-ROW SHAPE AS YRBKTAB, BUT ONLY TWO           
000130*  COLUMNS - QUERIES COUNTED AGAINST THEIR START YEAR AND                 
000140*  AGAINST THEIR END YEAR.                                                
000150*                                                                         
000160*  YS-ROW-KIND/YS-ROW-EXIST/YS-INA-COUNT/YS-ROW-TOTAL ARE THE SAME        
000170*  BUCKET/STAR TAG, HAS-DATA GUARD, ZERO-COUNT TALLY AND ROW GRAND        
000180*  TOTAL CARRIED IN YRBKTAB - DEBUG-TRACE FIELDS ONLY, NOT PART OF        
000190*  THE CSV OUTPUT LAYOUT.  HERE YS-INA-COUNT TALLIES QUERIES THAT         
000200*  PARSED CLEANLY BUT CARRIED A COUNT OF ZERO.                            
000210*----------------------------------------------------------------*        
000220 01  WS-RANGE-TABLE.                                                      
000230     05  YS-ROW OCCURS 104 TIMES INDEXED BY YS-IDX.                       
000240         10  YS-YEAR-LABEL       PIC X(05).                               
000250         10  YS-ROW-KIND         PIC X(03).                               
000260             88  YS-ROW-IS-BUCKET        VALUE 'BKT'.                     
000270             88  YS-ROW-IS-STAR          VALUE 'STR'.                     
000280         10  YS-COUNTS.                                                   
000290             15  YS-ROW-EXIST        PIC X(03).                           
000300                 88  YS-ROW-HAS-DATA         VALUE 'YES'.                 
000310                 88  YS-ROW-NO-DATA          VALUE 'NO '.                 
000320             15  YS-INA-COUNT        PIC 9(09).                           
000330             15  YS-START-COUNT      PIC 9(09).                           
000340             15  YS-END-COUNT        PIC 9(09).                           
000350             15  YS-ROW-TOTAL        PIC 9(09).                           
000360         10  FILLER              PIC X(05).                               
000370     05  FILLER                  PIC X(01)   VALUE SPACE.                 
000380                                                                          
