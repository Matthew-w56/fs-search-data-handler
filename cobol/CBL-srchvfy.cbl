000100*================================================================*        
000110* PROGRAM NAME:     SRCHVFY                                               
000120* ORIGINAL AUTHOR:  R. HANSEN                                             
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR       REQUEST      DESCRIPTION                         
000160* --------- ------------ ------------ --------------------------          
000170* 03/04/85  R.HANSEN     INITIAL      WRITTEN AS A CALLED CHECK           
000180*                                     FOR THE THREE SEARCH-YEAR           
000190*                                     EXTRACTS BEFORE SRCHYRA             
000200*                                     TOUCHES THEM.                       
000210* 09/02/86  R.HANSEN     CR-0142      ADDED THE TREE EXTRACT WHEN         
000220*                                     THE TREE SYSTEM CAME UP.            
000230* 06/18/89  M.FARR       CR-0311      ADDED THE LLS EXTRACT WHEN          
000240*                                     SRCHYRT WAS BUILT.                  
000250* 02/10/93  M.FARR       CR-0455      RETURN A MISSING-COUNT SO           
000260*                                     THE DRIVER CAN PRINT ITS            
000270*                                     OWN ABORT MESSAGE.                  
000280* 07/22/95  T.OLESON     REQ-0602     FILE STATUS 05 (OPTIONAL            
000290*                                     FILE, FOUND) NOW TREATED            
000300*                                     THE SAME AS 00.                     
000310* 11/30/98  K.BIRD       Y2K-0037     REVIEWED FOR YEAR-2000 -            
000320*                                     PROGRAM CARRIES NO DATE             
000330*                                     FIELDS, NO CHANGE REQUIRED.         
000340* 04/14/00  K.BIRD       CR-0719      CLOSE THE FILE IMMEDIATELY          
000350*                                     AFTER THE PRESENCE CHECK -          
000360*                                     SRCHYRT WAS FAILING TO              
000370*                                     OPEN LLSDD A SECOND TIME.           
000380* 08/09/03  S.WHITLEY    REQ-0834     CONVERTED THE THREE PRESENCE        
000390*                                     PARAGRAPHS TO PERFORM THRU          
000400*                                     RANGES DURING THE PERFORM/          
000410*                                     GO TO STANDARDS CLEANUP.            
000420*================================================================*        
000430 IDENTIFICATION DIVISION.                                                 
000440 PROGRAM-ID.    SRCHVFY.                                                  
000450 AUTHOR.        R. HANSEN.                                                
000460 INSTALLATION.  FAMILY DATA SYSTEMS BUREAU.                               
000470 DATE-WRITTEN.  03/04/85.                                                 
000480 DATE-COMPILED.                                                           
000490 SECURITY.      NON-CONFIDENTIAL.                                         
000500*================================================================*        
000510* SRCHVFY IS CALLED BY SRCHYRA, SRCHYRB AND SRCHYRT BEFORE ANY            
000520* EXTRACT IS OPENED FOR REAL WORK.  IT OPENS EACH OF THE THREE            
000530* SEARCH-YEAR EXTRACTS FOR INPUT JUST LONG ENOUGH TO PROVE THE            
000540* FILE IS THERE, CLOSES IT AGAIN, AND HANDS BACK ONE FLAG PER             
000550* SYSTEM PLUS A COUNT OF HOW MANY WERE MISSING.  THE CALLING              
000560* DRIVER DECIDES WHAT TO DO ABOUT A NON-ZERO COUNT.                       
000570*================================================================*        
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SOURCE-COMPUTER.  IBM-4341.                                              
000610 OBJECT-COMPUTER.  IBM-4341.                                              
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM.                                                  
000640 INPUT-OUTPUT SECTION.                                                    
000650 FILE-CONTROL.                                                            
000660     SELECT HR-EXTRACT-FILE   ASSIGN TO HRDD                              
000670            ORGANIZATION IS SEQUENTIAL                                    
000680            FILE STATUS IS FS-HR-EXTRACT.                                 
000690     SELECT TREE-EXTRACT-FILE ASSIGN TO TREDD                             
000700            ORGANIZATION IS SEQUENTIAL                                    
000710            FILE STATUS IS FS-TREE-EXTRACT.                               
000720     SELECT LLS-EXTRACT-FILE  ASSIGN TO LLSDD                             
000730            ORGANIZATION IS SEQUENTIAL                                    
000740            FILE STATUS IS FS-LLS-EXTRACT.                                
000750*                                                                         
000760 DATA DIVISION.                                                           
000770 FILE SECTION.                                                            
000780 FD  HR-EXTRACT-FILE                                                      
000790     RECORDING MODE IS F.                                                 
000800 01  HR-EXTRACT-LINE            PIC X(80).                                
000810*                                                                         
000820 FD  TREE-EXTRACT-FILE                                                    
000830     RECORDING MODE IS F.                                                 
000840 01  TREE-EXTRACT-LINE          PIC X(80).                                
000850*                                                                         
000860 FD  LLS-EXTRACT-FILE                                                     
000870     RECORDING MODE IS F.                                                 
000880 01  LLS-EXTRACT-LINE           PIC X(80).                                
000890*                                                                         
000900 WORKING-STORAGE SECTION.                                                 
000910 01  WS-FILE-STATUS-GROUP.                                                
000920     05  FS-HR-EXTRACT          PIC X(02).                                
000930         88  FS-HR-OPEN-OK              VALUES '00' '05'.                 
000940     05  FS-TREE-EXTRACT        PIC X(02).                                
000950         88  FS-TREE-OPEN-OK             VALUES '00' '05'.                
000960     05  FS-LLS-EXTRACT         PIC X(02).                                
000970         88  FS-LLS-OPEN-OK              VALUES '00' '05'.                
000980     05  FILLER                 PIC X(05).                                
000990*                                                                         
001000 01  WS-FILE-STATUS-GROUP-R REDEFINES WS-FILE-STATUS-GROUP.               
001010     05  FS-ALL-STATUS-CODES    PIC X(06).                                
001020     05  FILLER                 PIC X(05).                                
001030*                                                                         
001040*  FIRST BYTE OF EACH TWO-BYTE STATUS IS THE STANDARD FILE-               
001050*  STATUS CLASS DIGIT (0=OK, 3/4=PERMANENT ERROR, 9=USER); USED           
001060*  IN THE STARTUP-TROUBLE MESSAGE WHEN A FILE OPENS BUT NOT               
001070*  CLEANLY.                                                               
001080 01  WS-STATUS-CLASS-VIEW REDEFINES WS-FILE-STATUS-GROUP.                 
001090     05  FS-HR-STATUS-CLASS     PIC X(01).                                
001100     05  FS-HR-STATUS-DETAIL    PIC X(01).                                
001110     05  FS-TREE-STATUS-CLASS   PIC X(01).                                
001120     05  FS-TREE-STATUS-DETAIL  PIC X(01).                                
001130     05  FS-LLS-STATUS-CLASS    PIC X(01).                                
001140     05  FS-LLS-STATUS-DETAIL   PIC X(01).                                
001150     05  FILLER                 PIC X(05).                                
001160*                                                                         
001170 77  WS-SOURCES-CHECKED         PIC 9(01)   COMP VALUE 0.                 
001180*                                                                         
001190 LINKAGE SECTION.                                                         
001200 COPY VFYFLAG.                                                            
001210*================================================================*        
001220 PROCEDURE DIVISION USING LK-VERIFY-AREA.                                 
001230*                                                                         
001240 0000-MAIN-ROUTINE.                                                       
001250     MOVE 0 TO LK-MISSING-COUNT.                                          
001260     PERFORM 1000-CHECK-HR-SOURCE THRU 1000-CHECK-HR-SOURCE-EXIT.         
001270     PERFORM 2000-CHECK-TREE-SOURCE THRU                                  
001280             2000-CHECK-TREE-SOURCE-EXIT.                                 
001290     PERFORM 3000-CHECK-LLS-SOURCE THRU                                   
001300             3000-CHECK-LLS-SOURCE-EXIT.                                  
001310     PERFORM 4000-COUNT-MISSING THRU 4000-COUNT-MISSING-EXIT.             
001320     DISPLAY 'SRCHVFY - SOURCES CHECKED: ' WS-SOURCES-CHECKED.            
001330     GOBACK.                                                              
001340*                                                                         
001350*----------------------------------------------------------------*        
001360* 1000-CHECK-HR-SOURCE / 2000-CHECK-TREE-SOURCE /                         
001370* 3000-CHECK-LLS-SOURCE  --  OPEN, TEST STATUS, CLOSE.                    
001380*----------------------------------------------------------------*        
001390 1000-CHECK-HR-SOURCE.                                                    
001400     OPEN INPUT HR-EXTRACT-FILE.                                          
001410     IF FS-HR-OPEN-OK                                                     
001420         SET LK-HR-FOUND TO TRUE                                          
001430         CLOSE HR-EXTRACT-FILE                                            
001440     ELSE                                                                 
001450         SET LK-HR-MISSING TO TRUE                                        
001460         DISPLAY 'SRCHVFY - MISSING DATA SOURCE - HR EXTRACT'             
001470         DISPLAY '    FILE STATUS CLASS ' FS-HR-STATUS-CLASS              
001480     END-IF.                                                              
001490     ADD 1 TO WS-SOURCES-CHECKED.                                         
001500 1000-CHECK-HR-SOURCE-EXIT.                                               
001510     EXIT.                                                                
001520*                                                                         
001530 2000-CHECK-TREE-SOURCE.                                                  
001540     OPEN INPUT TREE-EXTRACT-FILE.                                        
001550     IF FS-TREE-OPEN-OK                                                   
001560         SET LK-TREE-FOUND TO TRUE                                        
001570         CLOSE TREE-EXTRACT-FILE                                          
001580     ELSE                                                                 
001590         SET LK-TREE-MISSING TO TRUE                                      
001600         DISPLAY 'SRCHVFY - MISSING DATA SOURCE - TREE EXTRACT'           
001610         DISPLAY '    FILE STATUS CLASS ' FS-TREE-STATUS-CLASS            
001620     END-IF.                                                              
001630     ADD 1 TO WS-SOURCES-CHECKED.                                         
001640 2000-CHECK-TREE-SOURCE-EXIT.                                             
001650     EXIT.                                                                
001660*                                                                         
001670 3000-CHECK-LLS-SOURCE.                                                   
001680     OPEN INPUT LLS-EXTRACT-FILE.                                         
001690     IF FS-LLS-OPEN-OK                                                    
001700         SET LK-LLS-FOUND TO TRUE                                         
001710         CLOSE LLS-EXTRACT-FILE                                           
001720     ELSE                                                                 
001730         SET LK-LLS-MISSING TO TRUE                                       
001740         DISPLAY 'SRCHVFY - MISSING DATA SOURCE - LLS EXTRACT'            
001750         DISPLAY '    FILE STATUS CLASS ' FS-LLS-STATUS-CLASS             
001760     END-IF.                                                              
001770     ADD 1 TO WS-SOURCES-CHECKED.                                         
001780 3000-CHECK-LLS-SOURCE-EXIT.                                              
001790     EXIT.                                                                
001800*                                                                         
001810*----------------------------------------------------------------*        
001820* 4000-COUNT-MISSING  --  TOTAL UP THE MISSING FLAGS FOR THE              
001830* CALLING DRIVER'S ABORT TEST.                                            
001840*----------------------------------------------------------------*        
001850 4000-COUNT-MISSING.                                                      
001860     IF LK-HR-MISSING                                                     
001870         ADD 1 TO LK-MISSING-COUNT                                        
001880     END-IF.                                                              
001890     IF LK-TREE-MISSING                                                   
001900         ADD 1 TO LK-MISSING-COUNT                                        
001910     END-IF.                                                              
001920     IF LK-LLS-MISSING                                                    
001930         ADD 1 TO LK-MISSING-COUNT                                        
001940     END-IF.                                                              
001950 4000-COUNT-MISSING-EXIT.                                                 
001960     EXIT.                                                                
001970                                                                          
