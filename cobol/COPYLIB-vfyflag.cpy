000100*----------------------------------------------------------------*        
000110*  VFYFLAG  --  DATA-SOURCE PRESENCE FLAGS                                
000120*  PASSED BETWEEN THE DRIVER PROGRAMS AND SRCHVFY ON THE CALL             
000130*  USING LIST.  SAME LAYOUT IS WORKING-STORAGE IN THE DRIVERS             
000140*  AND LINKAGE SECTION IN SRCHVFY.                                        
000150*----------------------------------------------------------------*        
000160 01  LK-VERIFY-AREA.                                                      
000170     05  LK-SYSTEM-FLAGS.                                                 
000180         10  LK-HR-FOUND-SW          PIC X(01).                           
000190             88  LK-HR-FOUND                 VALUE 'Y'.                   
000200             88  LK-HR-MISSING               VALUE 'N'.                   
000210         10  LK-TREE-FOUND-SW        PIC X(01).                           
000220             88  LK-TREE-FOUND               VALUE 'Y'.                   
000230             88  LK-TREE-MISSING             VALUE 'N'.                   
000240         10  LK-LLS-FOUND-SW         PIC X(01).                           
000250             88  LK-LLS-FOUND                VALUE 'Y'.                   
000260             88  LK-LLS-MISSING              VALUE 'N'.                   
000270     05  LK-SYSTEM-FLAGS-R REDEFINES LK-SYSTEM-FLAGS.                     
000280         10  LK-ALL-FLAGS            PIC X(03).                           
000290     05  LK-MISSING-COUNT        PIC 9(01) USAGE COMP.                    
000300     05  FILLER                  PIC X(05).                               
000310                                                                          
